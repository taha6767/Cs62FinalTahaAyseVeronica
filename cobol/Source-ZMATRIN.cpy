000100*****************************************************************
000200* ZMATRIN - Relationship-input FD record, for RELATIONSHIPS-IN.  *
000300*                                                                *
000400* Unlike ZMATPIN, this file has no quoting -- ZMAT020 UNSTRINGs  *
000500* RELATIONSHIP-INPUT-LINE on commas directly into the fields     *
000600* below.                                                         *
000700*                                                                *
000800* Maintenance log.                                              *
000900* Date       UserID    Description                              *
001000* ---------- --------  ---------------------------------------- *
001100* 1984-02-14 RBH       ORIGINAL COPYBOOK FOR PROJECT ZMAT.       *
001200* 1998-12-03 LKO       Y2K REVIEW -- NO DATE FIELDS IN THIS      *
001300*                      COPYBOOK, NO CHANGE REQUIRED.             *
001400*****************************************************************
001500*
001600 01  RELATIONSHIP-INPUT-LINE    PIC  X(140).
001700*
001800 01  RELATIONSHIP-INPUT-FIELDS REDEFINES
001900                              RELATIONSHIP-INPUT-LINE.
002000     02  RRI-SOURCE-EMAIL       PIC  X(60).
002100     02  FILLER                 PIC  X(01).
002200     02  RRI-TYPE               PIC  X(10).
002300     02  FILLER                 PIC  X(01).
002400     02  RRI-TARGET-EMAIL       PIC  X(60).
002500     02  FILLER                 PIC  X(08).
002600*
