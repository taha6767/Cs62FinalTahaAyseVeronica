000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT010.
000300AUTHOR.  Randall Houk.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1984-02-14.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* Loads the people file into PER-TABLE.  The header row is      *
001300* skipped.  Each data row is split into columns by hand, not     *
001400* by UNSTRING-on-comma, because the gender-preference column     *
001500* can itself carry a comma inside a pair of double quotes (for   *
001600* example "Woman, Man") -- commas inside quotes are not field    *
001700* separators here.  A row whose email already exists in the      *
001800* directory is a no-op; the first-loaded record for an email     *
001900* wins.                                                          *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1984-02-14 RBH       ORIGINAL PROGRAM FOR PROJECT ZMAT.        *
002400* 1986-04-03 RBH       ADDED THE QUOTE-AWARE SPLIT AFTER THE     *
002500*                      "WOMAN, MAN" DEFECT, REQUEST MT-0058.     *
002600* 1991-05-09 DWC       CALL ZMAT002 FOR SELF-TYPE ENCODING       *
002700*                      INSTEAD OF IN-LINE LOGIC, MT-0118.        *
002800* 1998-12-03 LKO       Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN   *
002900*                      THIS PROGRAM, NO CHANGE REQUIRED.         *
003000* 2002-03-21 PAQ       RAISED THE DIRECTORY CEILING TO 200       *
003100*                      ENTRIES FOR THE SPRING LOAD, MT-0240.     *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PEOPLE-IN ASSIGN TO PEOPIN
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS  IS WS-PEOPLE-FILE-STATUS.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  PEOPLE-IN
004600     RECORD CONTAINS 275 CHARACTERS.
004700     COPY ZMATPIN.
004800*
004900 WORKING-STORAGE SECTION.
005000*****************************************************************
005100* DEFINE LOCAL VARIABLES                                        *
005200*****************************************************************
005300 01  WS-PEOPLE-FILE-STATUS   PIC  X(02) VALUE '00'.
005400     88  WS-PEOPLE-FILE-OK         VALUE '00'.
005500     88  WS-PEOPLE-FILE-EOF        VALUE '10'.
005600 01  WS-EOF-SWITCH           PIC  X(01) VALUE 'N'.
005700     88  WS-AT-EOF                 VALUE 'Y'.
005800 01  WS-HEADER-SWITCH        PIC  X(01) VALUE 'Y'.
005900     88  WS-IS-HEADER-ROW           VALUE 'Y'.
006000 01  WS-PEOPLE-LOADED        PIC  9(05) COMP   VALUE ZERO.
006100*
006200*****************************************************************
006300* Quote-aware split work area.  WS-FIELD-TABLE holds the seven   *
006400* columns of one data row after 2200-SPLIT-QUOTED-FIELDS has     *
006500* walked WS-WORK-LINE a byte at a time.                          *
006600*****************************************************************
006700 01  WS-WORK-LINE             PIC  X(275) VALUE SPACES.
006800 01  WS-LINE-LENGTH           PIC  9(03) COMP   VALUE ZERO.
006900 01  WS-BYTE-SUB              PIC  9(03) COMP   VALUE ZERO.
007000 01  WS-ONE-BYTE              PIC  X(01) VALUE SPACE.
007100 01  WS-IN-QUOTES             PIC  X(01) VALUE 'N'.
007200     88  WS-INSIDE-QUOTES           VALUE 'Y'.
007300 77  WS-FIELD-SUB             PIC  9(02) COMP   VALUE ZERO.
007400 01  WS-FIELD-TABLE.
007500     02  WS-FIELD OCCURS 7 TIMES  PIC  X(60) VALUE SPACES.
007600 01  WS-FIELD-CHAR-SUB        PIC  9(02) COMP   VALUE ZERO.
007700*
007800*****************************************************************
007900* One parsed row, ready to build a directory entry from.         *
008000*****************************************************************
008100 01  WS-ROW-FIRST-NAME        PIC  X(30) VALUE SPACES.
008200 01  WS-ROW-LAST-NAME         PIC  X(30) VALUE SPACES.
008300 01  WS-ROW-EMAIL             PIC  X(60) VALUE SPACES.
008400 01  WS-ROW-MBTI              PIC  X(04) VALUE SPACES.
008500 01  WS-ROW-GENDER            PIC  X(10) VALUE SPACES.
008600 01  WS-ROW-GENDER-PREFS      PIC  X(40) VALUE SPACES.
008700*
008800*****************************************************************
008900* Gender-preference sub-split work area.  These two hold the     *
009000* split result before it is moved into the new PER-TABLE row --  *
009100* ZMAT010 has no view of PRR-ROW, that copybook belongs to       *
009200* ZMAT002's LINKAGE SECTION only.                                *
009300*****************************************************************
009400 01  WS-GENDER-PREF-CNT       PIC  9(02) COMP   VALUE ZERO.
009500 01  WS-GENDER-PREF-TABLE.
009600     02  WS-GENDER-PREF       PIC  X(10) OCCURS 2 TIMES
009700                               VALUE SPACES.
009800*
009900*****************************************************************
010000* Duplicate-email check and the ZMAT002 CALL interface.          *
010100*****************************************************************
010200 01  WS-DUPLICATE-SWITCH      PIC  X(01) VALUE 'N'.
010300     88  WS-IS-DUPLICATE            VALUE 'Y'.
010400 01  WS-SCAN-SUB              PIC  9(03) COMP   VALUE ZERO.
010500 COPY ZMATPSV.
010600*
010700 LINKAGE SECTION.
010800 01  LK-PER-DIRECTORY-COUNT  PIC  9(03) COMP.
010900 COPY ZMATPER.
011000 01  LK-PEOPLE-LOADED        PIC  9(05) COMP.
011100*
011200 PROCEDURE DIVISION USING LK-PER-DIRECTORY-COUNT
011300                           PER-TABLE
011400                           LK-PEOPLE-LOADED.
011500*****************************************************************
011600* Main line.                                                    *
011700*****************************************************************
011800 0000-MAIN-LINE.
011900     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
012000     PERFORM 2000-READ-PEOPLE-LOOP    THRU 2000-EXIT
012100             WITH TEST AFTER
012200             UNTIL WS-AT-EOF.
012300     PERFORM 9000-CLOSE-PEOPLE        THRU 9000-EXIT.
012400
012500     MOVE WS-PEOPLE-LOADED TO LK-PEOPLE-LOADED.
012600
012700     GOBACK.
012800
012900*****************************************************************
013000* Open the people file, position before the first row.          *
013100*****************************************************************
013200 1000-INITIALIZE.
013300     OPEN INPUT PEOPLE-IN.
013400
013500     IF  NOT WS-PEOPLE-FILE-OK
013600         DISPLAY 'ZMAT010 - UNABLE TO OPEN PEOPLE-IN, STATUS = '
013700                 WS-PEOPLE-FILE-STATUS
013800         MOVE 'Y' TO WS-EOF-SWITCH.
013900
014000 1000-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400* Read one row, skip the header, parse and insert the rest.     *
014500*****************************************************************
014600 2000-READ-PEOPLE-LOOP.
014700     READ PEOPLE-IN
014800         AT END
014900             MOVE 'Y' TO WS-EOF-SWITCH.
015000
015100     IF  NOT WS-AT-EOF
015200         IF  WS-IS-HEADER-ROW
015300             MOVE 'N' TO WS-HEADER-SWITCH
015400         ELSE
015500             PERFORM 2100-PARSE-PEOPLE-ROW   THRU 2100-EXIT
015600             PERFORM 2300-BUILD-PERSON-ENTRY THRU 2300-EXIT
015700             PERFORM 2400-INSERT-PERSON      THRU 2400-EXIT.
015800
015900 2000-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300* Split the raw row into WS-FIELD-TABLE, quote-aware.            *
016400*****************************************************************
016500 2100-PARSE-PEOPLE-ROW.
016600     MOVE PEOPLE-INPUT-LINE TO WS-WORK-LINE.
016700     MOVE 275 TO WS-LINE-LENGTH.
016800     MOVE SPACES TO WS-FIELD-TABLE.
016900     MOVE 1 TO WS-FIELD-SUB.
017000     MOVE ZERO TO WS-FIELD-CHAR-SUB.
017100     MOVE 'N' TO WS-IN-QUOTES.
017200     MOVE ZERO TO WS-BYTE-SUB.
017300
017400     PERFORM 2200-SPLIT-QUOTED-FIELDS THRU 2200-EXIT
017500             WITH TEST AFTER
017600             UNTIL WS-BYTE-SUB GREATER THAN OR EQUAL TO
017700                   WS-LINE-LENGTH.
017800
017900 2100-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300* Consume one byte of WS-WORK-LINE.  A double quote toggles      *
018400* WS-IN-QUOTES and is itself discarded; a comma ends the         *
018500* current field unless WS-IN-QUOTES is 'Y'; any other byte is    *
018600* appended to the current field.                                 *
018700*****************************************************************
018800 2200-SPLIT-QUOTED-FIELDS.
018900     ADD 1 TO WS-BYTE-SUB.
019000     MOVE WS-WORK-LINE(WS-BYTE-SUB:1) TO WS-ONE-BYTE.
019100
019200     IF  WS-ONE-BYTE EQUAL '"'
019300         IF  WS-INSIDE-QUOTES
019400             MOVE 'N' TO WS-IN-QUOTES
019500         ELSE
019600             MOVE 'Y' TO WS-IN-QUOTES
019700         END-IF
019800     ELSE
019900     IF  WS-ONE-BYTE EQUAL ','
020000     AND NOT WS-INSIDE-QUOTES
020100         ADD 1 TO WS-FIELD-SUB
020200         MOVE ZERO TO WS-FIELD-CHAR-SUB
020300     ELSE
020400         IF  WS-FIELD-CHAR-SUB LESS THAN 60
020500         AND WS-FIELD-SUB LESS THAN OR EQUAL TO 7
020600             ADD 1 TO WS-FIELD-CHAR-SUB
020700             MOVE WS-ONE-BYTE TO
020800                  WS-FIELD(WS-FIELD-SUB)(WS-FIELD-CHAR-SUB:1).
020900
021000 2200-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Move the parsed columns into the working fields and split     *
021500* the gender-preferences column on its own (unquoted-by-now)     *
021600* commas.                                                        *
021700*****************************************************************
021800 2300-BUILD-PERSON-ENTRY.
021900     MOVE WS-FIELD(2) TO WS-ROW-FIRST-NAME.
022000     MOVE WS-FIELD(3) TO WS-ROW-LAST-NAME.
022100     MOVE WS-FIELD(4) TO WS-ROW-EMAIL.
022200     MOVE WS-FIELD(5) TO WS-ROW-MBTI.
022300     MOVE WS-FIELD(6) TO WS-ROW-GENDER.
022400     MOVE WS-FIELD(7) TO WS-ROW-GENDER-PREFS.
022500
022600     MOVE ZERO TO WS-GENDER-PREF-CNT.
022700     MOVE SPACES TO WS-GENDER-PREF-TABLE.
022800
022900     IF  WS-ROW-GENDER-PREFS NOT EQUAL SPACES
023000         PERFORM 2310-SPLIT-GENDER-PREFS THRU 2310-EXIT.
023100
023200 2300-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600* Split WS-ROW-GENDER-PREFS on commas into up to two entries,    *
023700* trimming a single leading space off the second token (the      *
023800* load file always writes ", " between the two preferences).    *
023900*****************************************************************
024000 2310-SPLIT-GENDER-PREFS.
024100     UNSTRING WS-ROW-GENDER-PREFS DELIMITED BY ','
024200         INTO WS-GENDER-PREF(1)
024300              WS-GENDER-PREF(2).
024400
024500     IF  WS-GENDER-PREF(1)(1:1) EQUAL SPACE
024600         MOVE WS-GENDER-PREF(1)(2:9) TO WS-GENDER-PREF(1)(1:9).
024700
024800     IF  WS-GENDER-PREF(2)(1:1) EQUAL SPACE
024900         MOVE WS-GENDER-PREF(2)(2:9) TO WS-GENDER-PREF(2)(1:9).
025000
025100     MOVE 1 TO WS-GENDER-PREF-CNT.
025200
025300     IF  WS-GENDER-PREF(2) NOT EQUAL SPACES
025400         MOVE 2 TO WS-GENDER-PREF-CNT.
025500
025600 2310-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000* Insert the built entry into PER-TABLE unless the email is      *
026100* already present -- duplicate load is a silent no-op.           *
026200*****************************************************************
026300 2400-INSERT-PERSON.
026400     MOVE 'N' TO WS-DUPLICATE-SWITCH.
026500
026600     IF  LK-PER-DIRECTORY-COUNT GREATER THAN ZERO
026700         MOVE ZERO TO WS-SCAN-SUB
026800         PERFORM 2410-CHECK-DUPLICATE   THRU 2410-EXIT
026900                 WITH TEST AFTER
027000                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
027100                       LK-PER-DIRECTORY-COUNT
027200                 OR    WS-IS-DUPLICATE.
027300
027400     IF  NOT WS-IS-DUPLICATE
027500     AND LK-PER-DIRECTORY-COUNT LESS THAN PER-DIRECTORY-MAX
027600         ADD 1 TO LK-PER-DIRECTORY-COUNT
027700         PERFORM 2420-STORE-NEW-ENTRY   THRU 2420-EXIT
027800         ADD 1 TO WS-PEOPLE-LOADED.
027900
028000 2400-EXIT.
028100     EXIT.
028200
028300 2410-CHECK-DUPLICATE.
028400     ADD 1 TO WS-SCAN-SUB.
028500     IF  PER-EMAIL(WS-SCAN-SUB) EQUAL WS-ROW-EMAIL
028600         MOVE 'Y' TO WS-DUPLICATE-SWITCH.
028700
028800 2410-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200* Store the new row at the end of PER-TABLE and CALL ZMAT002     *
029300* once to encode the self-type from the MBTI column.             *
029400*****************************************************************
029500 2420-STORE-NEW-ENTRY.
029600     MOVE SPACES TO PER-NAME(LK-PER-DIRECTORY-COUNT).
029700     STRING WS-ROW-FIRST-NAME DELIMITED BY SPACE
029800            ' '               DELIMITED BY SIZE
029900            WS-ROW-LAST-NAME  DELIMITED BY SPACE
030000            INTO PER-NAME(LK-PER-DIRECTORY-COUNT).
030100
030200     MOVE WS-ROW-EMAIL  TO PER-EMAIL(LK-PER-DIRECTORY-COUNT).
030300     MOVE WS-ROW-GENDER TO PER-GENDER(LK-PER-DIRECTORY-COUNT).
030400     MOVE 'NA  '        TO PER-MBTI-RAW(LK-PER-DIRECTORY-COUNT).
030500     MOVE WS-GENDER-PREF-CNT TO
030600          PER-GENDER-PREF-CNT(LK-PER-DIRECTORY-COUNT).
030700     MOVE WS-GENDER-PREF-TABLE TO
030800          PER-GENDER-PREF-TABLE(LK-PER-DIRECTORY-COUNT).
030900
031000     MOVE 'S'                     TO PSV-FUNCTION.
031100     MOVE WS-ROW-MBTI             TO PSV-MBTI-CODE.
031200
031300     CALL 'ZMAT002' USING PSV-PARM
031400                          PER-ROW(LK-PER-DIRECTORY-COUNT).
031500
031600 2420-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000* Close the people file.                                        *
032100*****************************************************************
032200 9000-CLOSE-PEOPLE.
032300     CLOSE PEOPLE-IN.
032400
032500 9000-EXIT.
032600     EXIT.
