000100*****************************************************************
000200* ZMATPRR - One person row, as seen through a CALL.             *
000300*                                                                *
000400* PRR-ROW is laid out field-for-field the same as PER-ROW in    *
000500* ZMATPER.cpy -- it is the LINKAGE SECTION view ZMAT002 uses     *
000600* when a caller hands it one occurrence of PER-TABLE BY         *
000700* REFERENCE (CALL ... USING PER-ROW(PER-IDX) ...).  Keep this    *
000800* copybook's field widths in lock-step with ZMATPER.cpy; a       *
000900* mismatch here overlays the wrong bytes on the caller's table   *
001000* row.                                                           *
001100*                                                                *
001200* Maintenance log.                                              *
001300* Date       UserID    Description                              *
001400* ---------- --------  ---------------------------------------- *
001500* 1991-05-09 DWC       ORIGINAL COPYBOOK, SPLIT OUT OF ZMATPER   *
001600*                      SO ZMAT002 COULD SEE ONE ROW AT A TIME,   *
001700*                      REQUEST MT-0118.                          *
001800* 1998-12-03 LKO       Y2K REVIEW -- NO DATE FIELDS IN THIS      *
001900*                      COPYBOOK, NO CHANGE REQUIRED.             *
002000*****************************************************************
002100*
002200 01  PRR-ROW.
002300     02  PRR-EMAIL              PIC  X(60).
002400     02  PRR-NAME               PIC  X(60).
002500     02  PRR-MBTI-RAW           PIC  X(04).
002600     02  PRR-MBTI-LETTERS REDEFINES PRR-MBTI-RAW.
002700         03  PRR-MBTI-L1        PIC  X(01).
002800         03  PRR-MBTI-L2        PIC  X(01).
002900         03  PRR-MBTI-L3        PIC  X(01).
003000         03  PRR-MBTI-L4        PIC  X(01).
003100     02  PRR-GENDER             PIC  X(10).
003200     02  PRR-GENDER-PREF-CNT    PIC  9(02) COMP.
003300     02  PRR-GENDER-PREF-TABLE.
003400         03  PRR-GENDER-PREF    PIC  X(10) OCCURS 2 TIMES.
003500     02  PRR-GENDER-PREF-FLAT REDEFINES
003600                             PRR-GENDER-PREF-TABLE
003700                                 PIC  X(20).
003800     02  PRR-VALID-LIKES        PIC  9(05) COMP.
003900     02  PRR-SELF-TYPE.
004000         03  PRR-SELF-EI        PIC S9(01) COMP.
004100         03  PRR-SELF-SN        PIC S9(01) COMP.
004200         03  PRR-SELF-FT        PIC S9(01) COMP.
004300         03  PRR-SELF-JP        PIC S9(01) COMP.
004400     02  PRR-SELF-TYPE-X REDEFINES PRR-SELF-TYPE.
004500         03  PRR-SELF-EI-X      PIC  X(01).
004600         03  PRR-SELF-SN-X      PIC  X(01).
004700         03  PRR-SELF-FT-X      PIC  X(01).
004800         03  PRR-SELF-JP-X      PIC  X(01).
004900     02  PRR-PREF-TALLY.
005000         03  PRR-PREF-EI        PIC S9(05) COMP.
005100         03  PRR-PREF-SN        PIC S9(05) COMP.
005200         03  PRR-PREF-FT        PIC S9(05) COMP.
005300         03  PRR-PREF-JP        PIC S9(05) COMP.
005400     02  PRR-LIKED-BY-COUNT     PIC  9(05) COMP.
005500     02  PRR-LIKED-CNT          PIC  9(03) COMP.
005600     02  PRR-LIKED-EMAIL        PIC  X(60) OCCURS 200 TIMES.
005700     02  PRR-FRIEND-CNT         PIC  9(03) COMP.
005800     02  PRR-FRIEND-EMAIL       PIC  X(60) OCCURS 200 TIMES.
005900     02  PRR-LIKE-MATCH-CNT     PIC  9(03) COMP.
006000     02  PRR-LIKE-MATCH-EMAIL   PIC  X(60) OCCURS 200 TIMES.
006100     02  PRR-FRIEND-MATCH-CNT   PIC  9(03) COMP.
006200     02  PRR-FRIEND-MATCH-EMAIL PIC  X(60) OCCURS 200 TIMES.
006300     02  FILLER                 PIC  X(40).
006400*
