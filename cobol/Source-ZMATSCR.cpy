000100*****************************************************************
000200* ZMATSCR - Search-ranked-by-MBTI CALL parameter block.        *
000300*                                                                *
000400* SCR-PARM is passed to ZMAT050.  The caller fills SCR-USER-     *
000500* EMAIL (whose preference tallies drive the score) and SCR-      *
000600* NAME-PREFIX before the CALL; ZMAT050 returns the qualifying   *
000700* PER-TABLE subscripts in SCR-RESULT-INDEX, sorted by MBTI       *
000800* match score descending, PER-LIKED-BY-COUNT descending after    *
000900* that.                                                          *
001000*                                                                *
001100* Maintenance log.                                              *
001200* Date       UserID    Description                              *
001300* ---------- --------  ---------------------------------------- *
001400* 2006-08-15 PAQ       ORIGINAL COPYBOOK, REQUEST MT-0274.      *
001500*****************************************************************
001600*
001700 01  SCR-PARM.
001800     02  SCR-USER-EMAIL         PIC  X(60) VALUE SPACES.
001900     02  SCR-NAME-PREFIX        PIC  X(30) VALUE SPACES.
002000     02  SCR-RESULT-CNT         PIC  9(03) COMP VALUE ZERO.
002100     02  SCR-RESULT-GROUP.
002200         03  SCR-RESULT-INDEX   PIC  9(03) COMP OCCURS 200 TIMES.
002300     02  FILLER                 PIC  X(15) VALUE SPACES.
002400*
