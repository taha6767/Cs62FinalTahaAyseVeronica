000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT050.
000300AUTHOR.  Paul Quinones.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1984-02-14.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* Search-ranked-by-MBTI.  CALLed with the looking user's email  *
001300* in SCR-USER-EMAIL and an optional name-prefix filter in SCR-   *
001400* NAME-PREFIX.  Every other directory row is let through two     *
001500* gates -- gender-preference compatibility (both directions,     *
001600* same rule as ZMAT030's findMatch) and the name-prefix filter   *
001700* (restated from ZMAT040) -- and the rows that clear both gates  *
001800* are scored from the looking user's own preference tallies,     *
001900* one MBTI axis at a time.  The 33%-rule itself is NOT a gate    *
002000* here -- it only ever screens findMatch's single answer in      *
002100* ZMAT030; this search returns every compatible row and lets the *
002200* MBTI score order them.  Rows come back sorted by score        *
002300* descending, PER-LIKED-BY-COUNT descending after that.          *
002400*                                                               *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 2006-08-15 PAQ       ORIGINAL PROGRAM, REQUEST MT-0274 -- MBTI *
002800*                      SEARCH RESULTS LIST FOR THE MATCH SCREEN. *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*****************************************************************
003700* DEFINE LOCAL VARIABLES                                        *
003800*****************************************************************
003900 77  WS-SCAN-SUB              PIC  9(03) COMP   VALUE ZERO.
004000 01  WS-UPPER-TABLE           PIC  X(26)
004100             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004200 01  WS-LOWER-TABLE           PIC  X(26)
004300             VALUE 'abcdefghijklmnopqrstuvwxyz'.
004400*
004500*****************************************************************
004600* The looking user's directory position.                        *
004700*****************************************************************
004800 01  WS-SEEKER-FOUND-SWITCH    PIC  X(01) VALUE 'N'.
004900     88  WS-SEEKER-IS-FOUND           VALUE 'Y'.
005000 01  WS-SEEKER-INDEX           PIC  9(03) COMP   VALUE ZERO.
005100*
005200*****************************************************************
005300* The name-prefix filter, upper-cased once at the top of the    *
005400* run, and its real (non-space) length.                         *
005500*****************************************************************
005600 01  WS-PREFIX-UC              PIC  X(30) VALUE SPACES.
005700 01  WS-PREFIX-LEN             PIC  9(02) COMP   VALUE ZERO.
005800*
005900*****************************************************************
006000* Per-candidate name-token work area, restated from ZMAT040.    *
006100*****************************************************************
006200 01  WS-NAME-UC                PIC  X(60) VALUE SPACES.
006300 01  WS-TOKEN-1                PIC  X(30) VALUE SPACES.
006400 01  WS-TOKEN-2                PIC  X(30) VALUE SPACES.
006500 01  WS-SEARCH-TOKEN           PIC  X(30) VALUE SPACES.
006600 01  WS-TOKEN-LEN              PIC  9(02) COMP   VALUE ZERO.
006700 01  WS-TOKEN-FOUND-SWITCH     PIC  X(01) VALUE 'N'.
006800     88  WS-TOKEN-HAS-MATCH           VALUE 'Y'.
006900*
007000*****************************************************************
007100* Generic trailing-space trim, shared by the prefix and by each  *
007200* token, and the substring scan that uses it.                    *
007300*****************************************************************
007400 01  WS-LEN-WORK               PIC  X(30) VALUE SPACES.
007500 01  WS-LEN-SUB                PIC  9(02) COMP   VALUE ZERO.
007600 01  WS-LEN-RESULT             PIC  9(02) COMP   VALUE ZERO.
007700 01  WS-SUB-START              PIC  9(02) COMP   VALUE ZERO.
007800 01  WS-MAX-START              PIC  9(02) COMP   VALUE ZERO.
007900*
008000*****************************************************************
008100* Gender-preference work area -- case-insensitive compare       *
008200* buffers, same idiom as ZMAT030.                                *
008300*****************************************************************
008400 01  WS-GENDER-SWITCH          PIC  X(01) VALUE 'Y'.
008500     88  WS-GENDER-OK                 VALUE 'Y'.
008600 01  WS-CMP-A                  PIC  X(10) VALUE SPACES.
008700 01  WS-CMP-B                  PIC  X(10) VALUE SPACES.
008800*
008900*****************************************************************
009000* MBTI match-score work area -- judge's (the looking user's)    *
009100* perspective only, never symmetrized with the candidate's own   *
009200* tallies.  WS-RATIO and the score fields carry 4 decimal        *
009300* places per shop standard for this kind of real-number ratio.   *
009400*****************************************************************
009500 01  WS-RATIO                  PIC S9(01)V9(04) COMP-3
009600                                VALUE ZERO.
009700 01  WS-AXIS-CONTRIB           PIC S9(01)V9(04) COMP-3
009800                                VALUE ZERO.
009900 01  WS-AXIS-SUM               PIC S9(01)V9(04) COMP-3
010000                                VALUE ZERO.
010100 01  WS-SCORE                  PIC S9(01)V9(04) COMP-3
010200                                VALUE ZERO.
010300*
010400*****************************************************************
010500* Result lists, built in directory-scan order, then sorted in   *
010600* place by 4000-SORT-BY-SCORE.  WS-RESULT-GROUP mirrors SCR-    *
010700* RESULT-GROUP byte for byte for the final group MOVE; the       *
010800* score array is a parallel sort key only -- it is never handed  *
010900* back to the caller.                                           *
011000*****************************************************************
011100 01  WS-RESULT-CNT             PIC  9(03) COMP   VALUE ZERO.
011200 01  WS-RESULT-GROUP.
011300     02  WS-RESULT-INDEX       PIC  9(03) COMP OCCURS 200 TIMES.
011400 01  WS-RESULT-SCORE-TABLE.
011500     02  WS-RESULT-SCORE       PIC S9(01)V9(04) COMP-3
011600                                OCCURS 200 TIMES.
011700*
011800*****************************************************************
011900* Stable insertion sort work area.                               *
012000*****************************************************************
012100 01  WS-SORT-I                 PIC  9(03) COMP   VALUE ZERO.
012200 01  WS-SORT-J                 PIC  9(03) COMP   VALUE ZERO.
012300 01  WS-PREV-SUB               PIC  9(03) COMP   VALUE ZERO.
012400 01  WS-CURRENT-INDEX          PIC  9(03) COMP   VALUE ZERO.
012500 01  WS-CURRENT-SCORE          PIC S9(01)V9(04) COMP-3
012600                                VALUE ZERO.
012700 01  WS-SHIFT-DONE-SWITCH      PIC  X(01) VALUE 'N'.
012800     88  WS-SHIFT-IS-DONE             VALUE 'Y'.
012900*
013000 LINKAGE SECTION.
013100 01  LK-PER-DIRECTORY-COUNT    PIC  9(03) COMP.
013200 COPY ZMATPER.
013300 COPY ZMATSCR.
013400*
013500 PROCEDURE DIVISION USING LK-PER-DIRECTORY-COUNT
013600                           PER-TABLE
013700                           SCR-PARM.
013800*****************************************************************
013900* Main line.                                                    *
014000*****************************************************************
014100 0000-MAIN-LINE.
014200     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
014300     PERFORM 2000-LOCATE-CURRENT-USER  THRU 2000-EXIT.
014400
014500     IF  WS-SEEKER-IS-FOUND
014600         PERFORM 3000-SCAN-AND-SCORE   THRU 3000-EXIT
014700                 WITH TEST AFTER
014800                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
014900                       LK-PER-DIRECTORY-COUNT
015000         PERFORM 4000-SORT-BY-SCORE    THRU 4000-EXIT.
015100
015200     MOVE WS-RESULT-CNT    TO SCR-RESULT-CNT.
015300     MOVE WS-RESULT-GROUP  TO SCR-RESULT-GROUP.
015400
015500     GOBACK.
015600
015700*****************************************************************
015800* Upper-case the name-prefix filter once and measure its real   *
015900* length -- a blank filter lets every row through.               *
016000*****************************************************************
016100 1000-INITIALIZE.
016200     MOVE ZERO TO WS-SCAN-SUB.
016300     MOVE ZERO TO WS-RESULT-CNT.
016400     MOVE SCR-NAME-PREFIX TO WS-PREFIX-UC.
016500
016600     INSPECT WS-PREFIX-UC
016700         CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE.
016800
016900     MOVE WS-PREFIX-UC TO WS-LEN-WORK.
017000     PERFORM 1100-COMPUTE-LENGTH THRU 1100-EXIT.
017100     MOVE WS-LEN-RESULT TO WS-PREFIX-LEN.
017200
017300 1000-EXIT.
017400     EXIT.
017500
017600*****************************************************************
017700* Reverse-scan WS-LEN-WORK for the last non-space byte.          *
017800*****************************************************************
017900 1100-COMPUTE-LENGTH.
018000     MOVE 30   TO WS-LEN-SUB.
018100     MOVE ZERO TO WS-LEN-RESULT.
018200
018300     PERFORM 1110-SCAN-BACK THRU 1110-EXIT
018400             WITH TEST AFTER
018500             UNTIL WS-LEN-SUB LESS THAN 1
018600             OR    WS-LEN-RESULT GREATER THAN ZERO.
018700
018800 1100-EXIT.
018900     EXIT.
019000
019100 1110-SCAN-BACK.
019200     IF  WS-LEN-WORK(WS-LEN-SUB:1) NOT EQUAL SPACE
019300         MOVE WS-LEN-SUB TO WS-LEN-RESULT
019400     ELSE
019500         SUBTRACT 1 FROM WS-LEN-SUB.
019600
019700 1110-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* Find the looking user's own row -- its preference tallies and *
020200* self-type drive every score computed below.                   *
020300*****************************************************************
020400 2000-LOCATE-CURRENT-USER.
020500     MOVE ZERO TO WS-SEEKER-INDEX.
020600
020700     IF  LK-PER-DIRECTORY-COUNT GREATER THAN ZERO
020800         PERFORM 2010-FIND-USER-ROW THRU 2010-EXIT
020900                 WITH TEST AFTER
021000                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
021100                       LK-PER-DIRECTORY-COUNT
021200                 OR    WS-SEEKER-IS-FOUND.
021300
021400     MOVE ZERO TO WS-SCAN-SUB.
021500
021600 2000-EXIT.
021700     EXIT.
021800
021900 2010-FIND-USER-ROW.
022000     ADD 1 TO WS-SCAN-SUB.
022100
022200     IF  PER-EMAIL(WS-SCAN-SUB) EQUAL SCR-USER-EMAIL
022300         MOVE 'Y' TO WS-SEEKER-FOUND-SWITCH
022400         MOVE WS-SCAN-SUB TO WS-SEEKER-INDEX.
022500
022600 2010-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000* One directory row per pass -- skip the looking user's own     *
023100* row, then gate on gender preference and the name filter before *
023200* scoring and keeping the row.                                   *
023300*****************************************************************
023400 3000-SCAN-AND-SCORE.
023500     ADD 1 TO WS-SCAN-SUB.
023600
023700     IF  WS-SCAN-SUB NOT EQUAL WS-SEEKER-INDEX
023800         PERFORM 3100-CHECK-GENDER-PREF THRU 3100-EXIT
023900         IF  WS-GENDER-OK
024000             PERFORM 3150-MATCH-NAME-TOKEN THRU 3150-EXIT
024100             IF  WS-TOKEN-HAS-MATCH
024200                 PERFORM 3200-COMPUTE-MBTI-SCORE THRU 3200-EXIT
024300                 ADD 1 TO WS-RESULT-CNT
024400                 MOVE WS-SCAN-SUB TO
024500                      WS-RESULT-INDEX(WS-RESULT-CNT)
024600                 MOVE WS-SCORE TO
024700                      WS-RESULT-SCORE(WS-RESULT-CNT).
024800
024900 3000-EXIT.
025000     EXIT.
025100
025200*****************************************************************
025300* Gender-preference compatibility, both directions -- absence   *
025400* of a preference list means open to anyone, same rule as        *
025500* ZMAT030's findMatch.                                           *
025600*****************************************************************
025700 3100-CHECK-GENDER-PREF.
025800     MOVE 'Y' TO WS-GENDER-SWITCH.
025900
026000     PERFORM 3110-CHECK-SEEKER-PREF THRU 3110-EXIT.
026100
026200     IF  WS-GENDER-OK
026300         PERFORM 3120-CHECK-CAND-PREF THRU 3120-EXIT.
026400
026500 3100-EXIT.
026600     EXIT.
026700
026800 3110-CHECK-SEEKER-PREF.
026900     IF  PER-GENDER-PREF-CNT(WS-SEEKER-INDEX) GREATER THAN ZERO
027000         MOVE PER-GENDER(WS-SCAN-SUB)            TO WS-CMP-A
027100         INSPECT WS-CMP-A
027200             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
027300         MOVE 'N' TO WS-GENDER-SWITCH
027400
027500         MOVE PER-GENDER-PREF(WS-SEEKER-INDEX, 1) TO WS-CMP-B
027600         INSPECT WS-CMP-B
027700             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
027800         IF  WS-CMP-A EQUAL WS-CMP-B
027900             MOVE 'Y' TO WS-GENDER-SWITCH.
028000
028100     IF  NOT WS-GENDER-OK
028200     AND PER-GENDER-PREF-CNT(WS-SEEKER-INDEX) GREATER THAN 1
028300         MOVE PER-GENDER-PREF(WS-SEEKER-INDEX, 2) TO WS-CMP-B
028400         INSPECT WS-CMP-B
028500             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
028600         IF  WS-CMP-A EQUAL WS-CMP-B
028700             MOVE 'Y' TO WS-GENDER-SWITCH.
028800
028900 3110-EXIT.
029000     EXIT.
029100
029200 3120-CHECK-CAND-PREF.
029300     IF  PER-GENDER-PREF-CNT(WS-SCAN-SUB) GREATER THAN ZERO
029400         MOVE PER-GENDER(WS-SEEKER-INDEX)        TO WS-CMP-A
029500         INSPECT WS-CMP-A
029600             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
029700         MOVE 'N' TO WS-GENDER-SWITCH
029800
029900         MOVE PER-GENDER-PREF(WS-SCAN-SUB, 1) TO WS-CMP-B
030000         INSPECT WS-CMP-B
030100             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
030200         IF  WS-CMP-A EQUAL WS-CMP-B
030300             MOVE 'Y' TO WS-GENDER-SWITCH.
030400
030500     IF  NOT WS-GENDER-OK
030600     AND PER-GENDER-PREF-CNT(WS-SCAN-SUB) GREATER THAN 1
030700         MOVE PER-GENDER-PREF(WS-SCAN-SUB, 2) TO WS-CMP-B
030800         INSPECT WS-CMP-B
030900             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
031000         IF  WS-CMP-A EQUAL WS-CMP-B
031100             MOVE 'Y' TO WS-GENDER-SWITCH.
031200
031300 3120-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700* Name-prefix filter, restated from ZMAT040 -- true if either    *
031800* of the candidate's two name tokens CONTAINS the filter.        *
031900*****************************************************************
032000 3150-MATCH-NAME-TOKEN.
032100     MOVE 'N' TO WS-TOKEN-FOUND-SWITCH.
032200
032300     IF  WS-PREFIX-LEN EQUAL ZERO
032400         MOVE 'Y' TO WS-TOKEN-FOUND-SWITCH
032500     ELSE
032600         MOVE PER-NAME(WS-SCAN-SUB) TO WS-NAME-UC
032700         INSPECT WS-NAME-UC
032800             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
032900         MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2
033000         UNSTRING WS-NAME-UC DELIMITED BY SPACE
033100             INTO WS-TOKEN-1 WS-TOKEN-2
033200
033300         MOVE WS-TOKEN-1 TO WS-SEARCH-TOKEN
033400         PERFORM 3160-SEARCH-TOKEN-FOR-PREFIX THRU 3160-EXIT
033500
033600         IF  NOT WS-TOKEN-HAS-MATCH
033700             MOVE WS-TOKEN-2 TO WS-SEARCH-TOKEN
033800             PERFORM 3160-SEARCH-TOKEN-FOR-PREFIX THRU 3160-EXIT.
033900
034000 3150-EXIT.
034100     EXIT.
034200
034300 3160-SEARCH-TOKEN-FOR-PREFIX.
034400     MOVE WS-SEARCH-TOKEN TO WS-LEN-WORK.
034500     PERFORM 1100-COMPUTE-LENGTH THRU 1100-EXIT.
034600     MOVE WS-LEN-RESULT TO WS-TOKEN-LEN.
034700
034800     IF  WS-TOKEN-LEN GREATER THAN OR EQUAL TO WS-PREFIX-LEN
034900         COMPUTE WS-MAX-START =
035000             WS-TOKEN-LEN - WS-PREFIX-LEN + 1
035100         MOVE 1 TO WS-SUB-START
035200         PERFORM 3170-TRY-ONE-POSITION THRU 3170-EXIT
035300                 WITH TEST AFTER
035400                 UNTIL WS-SUB-START GREATER THAN WS-MAX-START
035500                 OR    WS-TOKEN-HAS-MATCH.
035600
035700 3160-EXIT.
035800     EXIT.
035900
036000 3170-TRY-ONE-POSITION.
036100     IF  WS-SEARCH-TOKEN(WS-SUB-START:WS-PREFIX-LEN) EQUAL
036200         WS-PREFIX-UC(1:WS-PREFIX-LEN)
036300         MOVE 'Y' TO WS-TOKEN-FOUND-SWITCH
036400     ELSE
036500         ADD 1 TO WS-SUB-START.
036600
036700 3170-EXIT.
036800     EXIT.
036900
037000*****************************************************************
037100* MBTI match score, judge's (the looking user's) perspective    *
037200* only -- a judge who has not yet liked anyone scores every      *
037300* candidate a neutral 0.5, per the same rule findMatch uses for  *
037400* an empty preference tally.                                     *
037500*****************************************************************
037600 3200-COMPUTE-MBTI-SCORE.
037700     IF  PER-VALID-LIKES(WS-SEEKER-INDEX) EQUAL ZERO
037800         MOVE 0.5 TO WS-SCORE
037900     ELSE
038000         MOVE ZERO TO WS-AXIS-SUM
038100         PERFORM 3210-SCORE-EI-AXIS THRU 3210-EXIT
038200         PERFORM 3220-SCORE-SN-AXIS THRU 3220-EXIT
038300         PERFORM 3230-SCORE-FT-AXIS THRU 3230-EXIT
038400         PERFORM 3240-SCORE-JP-AXIS THRU 3240-EXIT
038500         COMPUTE WS-SCORE = WS-AXIS-SUM / 4.
038600
038700 3200-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100* One MBTI axis.  +1.0 when the ratio clears the 33% threshold   *
039200* in the direction the candidate's own self-type agrees with,    *
039300* +0.5 in the neutral band regardless of self-type, +0.0         *
039400* otherwise -- the four children below repeat this for SN/FT/JP. *
039500*****************************************************************
039600 3210-SCORE-EI-AXIS.
039700     COMPUTE WS-RATIO =
039800         PER-PREF-EI(WS-SEEKER-INDEX) /
039900         PER-VALID-LIKES(WS-SEEKER-INDEX).
040000     MOVE ZERO TO WS-AXIS-CONTRIB.
040100
040200     IF  WS-RATIO GREATER THAN 0.33
040300     AND PER-SELF-EI(WS-SCAN-SUB) EQUAL 1
040400         MOVE 1 TO WS-AXIS-CONTRIB
040500     ELSE
040600     IF  WS-RATIO LESS THAN -0.33
040700     AND PER-SELF-EI(WS-SCAN-SUB) EQUAL -1
040800         MOVE 1 TO WS-AXIS-CONTRIB
040900     ELSE
041000     IF  WS-RATIO GREATER THAN OR EQUAL TO -0.33
041100     AND WS-RATIO LESS THAN OR EQUAL TO 0.33
041200         MOVE 0.5 TO WS-AXIS-CONTRIB.
041300
041400     ADD WS-AXIS-CONTRIB TO WS-AXIS-SUM.
041500
041600 3210-EXIT.
041700     EXIT.
041800
041900 3220-SCORE-SN-AXIS.
042000     COMPUTE WS-RATIO =
042100         PER-PREF-SN(WS-SEEKER-INDEX) /
042200         PER-VALID-LIKES(WS-SEEKER-INDEX).
042300     MOVE ZERO TO WS-AXIS-CONTRIB.
042400
042500     IF  WS-RATIO GREATER THAN 0.33
042600     AND PER-SELF-SN(WS-SCAN-SUB) EQUAL 1
042700         MOVE 1 TO WS-AXIS-CONTRIB
042800     ELSE
042900     IF  WS-RATIO LESS THAN -0.33
043000     AND PER-SELF-SN(WS-SCAN-SUB) EQUAL -1
043100         MOVE 1 TO WS-AXIS-CONTRIB
043200     ELSE
043300     IF  WS-RATIO GREATER THAN OR EQUAL TO -0.33
043400     AND WS-RATIO LESS THAN OR EQUAL TO 0.33
043500         MOVE 0.5 TO WS-AXIS-CONTRIB.
043600
043700     ADD WS-AXIS-CONTRIB TO WS-AXIS-SUM.
043800
043900 3220-EXIT.
044000     EXIT.
044100
044200 3230-SCORE-FT-AXIS.
044300     COMPUTE WS-RATIO =
044400         PER-PREF-FT(WS-SEEKER-INDEX) /
044500         PER-VALID-LIKES(WS-SEEKER-INDEX).
044600     MOVE ZERO TO WS-AXIS-CONTRIB.
044700
044800     IF  WS-RATIO GREATER THAN 0.33
044900     AND PER-SELF-FT(WS-SCAN-SUB) EQUAL 1
045000         MOVE 1 TO WS-AXIS-CONTRIB
045100     ELSE
045200     IF  WS-RATIO LESS THAN -0.33
045300     AND PER-SELF-FT(WS-SCAN-SUB) EQUAL -1
045400         MOVE 1 TO WS-AXIS-CONTRIB
045500     ELSE
045600     IF  WS-RATIO GREATER THAN OR EQUAL TO -0.33
045700     AND WS-RATIO LESS THAN OR EQUAL TO 0.33
045800         MOVE 0.5 TO WS-AXIS-CONTRIB.
045900
046000     ADD WS-AXIS-CONTRIB TO WS-AXIS-SUM.
046100
046200 3230-EXIT.
046300     EXIT.
046400
046500 3240-SCORE-JP-AXIS.
046600     COMPUTE WS-RATIO =
046700         PER-PREF-JP(WS-SEEKER-INDEX) /
046800         PER-VALID-LIKES(WS-SEEKER-INDEX).
046900     MOVE ZERO TO WS-AXIS-CONTRIB.
047000
047100     IF  WS-RATIO GREATER THAN 0.33
047200     AND PER-SELF-JP(WS-SCAN-SUB) EQUAL 1
047300         MOVE 1 TO WS-AXIS-CONTRIB
047400     ELSE
047500     IF  WS-RATIO LESS THAN -0.33
047600     AND PER-SELF-JP(WS-SCAN-SUB) EQUAL -1
047700         MOVE 1 TO WS-AXIS-CONTRIB
047800     ELSE
047900     IF  WS-RATIO GREATER THAN OR EQUAL TO -0.33
048000     AND WS-RATIO LESS THAN OR EQUAL TO 0.33
048100         MOVE 0.5 TO WS-AXIS-CONTRIB.
048200
048300     ADD WS-AXIS-CONTRIB TO WS-AXIS-SUM.
048400
048500 3240-EXIT.
048600     EXIT.
048700
048800*****************************************************************
048900* Stable insertion sort -- MBTI score descending first, then    *
049000* PER-LIKED-BY-COUNT descending for rows tied on score.          *
049100*****************************************************************
049200 4000-SORT-BY-SCORE.
049300     IF  WS-RESULT-CNT GREATER THAN 1
049400         MOVE 2 TO WS-SORT-I
049500         PERFORM 4010-INSERT-ONE THRU 4010-EXIT
049600                 WITH TEST AFTER
049700                 UNTIL WS-SORT-I GREATER THAN WS-RESULT-CNT.
049800
049900 4000-EXIT.
050000     EXIT.
050100
050200 4010-INSERT-ONE.
050300     MOVE WS-RESULT-INDEX(WS-SORT-I) TO WS-CURRENT-INDEX.
050400     MOVE WS-RESULT-SCORE(WS-SORT-I) TO WS-CURRENT-SCORE.
050500     MOVE WS-SORT-I                  TO WS-SORT-J.
050600     MOVE 'N'                        TO WS-SHIFT-DONE-SWITCH.
050700
050800     PERFORM 4020-SHIFT-ONE THRU 4020-EXIT
050900             WITH TEST AFTER
051000             UNTIL WS-SORT-J LESS THAN OR EQUAL TO 1
051100             OR    WS-SHIFT-IS-DONE.
051200
051300     MOVE WS-CURRENT-INDEX TO WS-RESULT-INDEX(WS-SORT-J).
051400     MOVE WS-CURRENT-SCORE TO WS-RESULT-SCORE(WS-SORT-J).
051500     ADD 1 TO WS-SORT-I.
051600
051700 4010-EXIT.
051800     EXIT.
051900
052000*****************************************************************
052100* Shift the predecessor right while it is strictly worse than   *
052200* the row being inserted -- a lower score, or an equal score     *
052300* with a lower popularity.  Stop on a tie so equal rows keep     *
052400* their original scan order.                                     *
052500*****************************************************************
052600 4020-SHIFT-ONE.
052700     COMPUTE WS-PREV-SUB = WS-SORT-J - 1.
052800
052900     IF  WS-RESULT-SCORE(WS-PREV-SUB) LESS THAN WS-CURRENT-SCORE
053000         MOVE WS-RESULT-INDEX(WS-PREV-SUB) TO
053100              WS-RESULT-INDEX(WS-SORT-J)
053200         MOVE WS-RESULT-SCORE(WS-PREV-SUB) TO
053300              WS-RESULT-SCORE(WS-SORT-J)
053400         MOVE WS-PREV-SUB TO WS-SORT-J
053500     ELSE
053600     IF  WS-RESULT-SCORE(WS-PREV-SUB) EQUAL WS-CURRENT-SCORE
053700     AND PER-LIKED-BY-COUNT(WS-RESULT-INDEX(WS-PREV-SUB)) LESS
053800         THAN PER-LIKED-BY-COUNT(WS-CURRENT-INDEX)
053900         MOVE WS-RESULT-INDEX(WS-PREV-SUB) TO
054000              WS-RESULT-INDEX(WS-SORT-J)
054100         MOVE WS-RESULT-SCORE(WS-PREV-SUB) TO
054200              WS-RESULT-SCORE(WS-SORT-J)
054300         MOVE WS-PREV-SUB TO WS-SORT-J
054400     ELSE
054500         MOVE 'Y' TO WS-SHIFT-DONE-SWITCH.
054600
054700 4020-EXIT.
054800     EXIT.
