000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT002.
000300AUTHOR.  Donna Chu.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1991-05-09.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* This program carries every per-record update rule for one     *
001300* person row in the directory -- self-type encoding, running     *
001400* MBTI preference tallies, the four pending/matched email        *
001500* lists, and the popularity counter.  It is CALLed by ZMAT003,   *
001600* ZMAT010 and ZMAT020, never run standalone.  PSV-FUNCTION       *
001700* (see ZMATPSV.cpy) selects which update is wanted; PRR-ROW      *
001800* (see ZMATPRR.cpy) is the one directory row being updated,      *
001900* passed BY REFERENCE so the change is visible in the caller's   *
002000* own copy of PER-TABLE.                                         *
002100*                                                               *
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 1991-05-09 DWC       ORIGINAL PROGRAM, REQUEST MT-0118 --      *
002500*                      SELF-TYPE AND PREFERENCE-TALLY RULES      *
002600*                      ONLY.                                    *
002700* 1991-06-14 DWC       ADDED THE FOUR LIST-APPEND FUNCTIONS AND  *
002800*                      THE POPULARITY INCREMENT, SAME REQUEST.   *
002900* 1994-09-19 LKO       ADDED REMOVE-LIKED/REMOVE-FRIEND FOR THE  *
003000*                      MATCH-COMMIT REWRITE, REQUEST MT-0166.    *
003100* 1998-12-03 LKO       Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN   *
003200*                      THIS PROGRAM, NO CHANGE REQUIRED.         *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*****************************************************************
004100* DEFINE LOCAL VARIABLES                                        *
004200*****************************************************************
004300 01  WS-SUB                 PIC  9(03) COMP   VALUE ZERO.
004400 77  WS-FOUND-SUB           PIC  9(03) COMP   VALUE ZERO.
004500 01  WS-UPPER-TABLE         PIC  X(26)
004600                            VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004700 01  WS-LOWER-TABLE         PIC  X(26)
004800                            VALUE 'abcdefghijklmnopqrstuvwxyz'.
004900*
005000 LINKAGE SECTION.
005100 COPY ZMATPSV.
005200 COPY ZMATPRR.
005300*
005400 PROCEDURE DIVISION USING PSV-PARM PRR-ROW.
005500*****************************************************************
005600* Main line -- dispatch on PSV-FUNCTION.                         *
005700*****************************************************************
005800 0000-MAIN-LINE.
005900     IF  PSV-SET-SELF-TYPE
006000         PERFORM 1000-SET-SELF-TYPE       THRU 1000-EXIT.
006100
006200     IF  PSV-UPDATE-PREF-STATS
006300         PERFORM 2000-UPDATE-PREF-STATS   THRU 2000-EXIT.
006400
006500     IF  PSV-APPEND-LIKED
006600         PERFORM 3000-APPEND-LIKED        THRU 3000-EXIT.
006700
006800     IF  PSV-APPEND-FRIEND
006900         PERFORM 3100-APPEND-FRIEND       THRU 3100-EXIT.
007000
007100     IF  PSV-APPEND-LIKE-MATCH
007200         PERFORM 3200-APPEND-LIKE-MATCH   THRU 3200-EXIT.
007300
007400     IF  PSV-APPEND-FRIEND-MATCH
007500         PERFORM 3300-APPEND-FRIEND-MATCH THRU 3300-EXIT.
007600
007700     IF  PSV-REMOVE-LIKED
007800         PERFORM 3400-REMOVE-LIKED        THRU 3400-EXIT.
007900
008000     IF  PSV-REMOVE-FRIEND
008100         PERFORM 3500-REMOVE-FRIEND       THRU 3500-EXIT.
008200
008300     IF  PSV-INCREMENT-POPULARITY
008400         PERFORM 4000-INCREMENT-POPULARITY THRU 4000-EXIT.
008500
008600     GOBACK.
008700
008800*****************************************************************
008900* setMbtiSelfType -- skip entirely if the code is blank or       *
009000* shorter than 4 characters; otherwise upper-case it, store it   *
009100* and derive the four self-type axis scores.                     *
009200*****************************************************************
009300 1000-SET-SELF-TYPE.
009400     IF  PSV-MBTI-CODE EQUAL SPACES
009500     OR  PSV-MBTI-CODE(4:1) EQUAL SPACE
009600         GO TO 1000-EXIT.
009700
009800     INSPECT PSV-MBTI-CODE
009900         CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE.
010000
010100     MOVE PSV-MBTI-CODE    TO PRR-MBTI-RAW.
010200
010300     IF  PRR-MBTI-L1 EQUAL 'E'
010400         MOVE 1  TO PRR-SELF-EI
010500     ELSE
010600         MOVE -1 TO PRR-SELF-EI.
010700
010800     IF  PRR-MBTI-L2 EQUAL 'S'
010900         MOVE 1  TO PRR-SELF-SN
011000     ELSE
011100         MOVE -1 TO PRR-SELF-SN.
011200
011300     IF  PRR-MBTI-L3 EQUAL 'F'
011400         MOVE 1  TO PRR-SELF-FT
011500     ELSE
011600         MOVE -1 TO PRR-SELF-FT.
011700
011800     IF  PRR-MBTI-L4 EQUAL 'J'
011900         MOVE 1  TO PRR-SELF-JP
012000     ELSE
012100         MOVE -1 TO PRR-SELF-JP.
012200
012300 1000-EXIT.
012400     EXIT.
012500
012600*****************************************************************
012700* updateMbtiStats -- running preference tally across every       *
012800* romantic like this person has ever sent.  Skipped if the       *
012900* other party's MBTI is blank, "NA" or shorter than 4 chars.     *
013000*****************************************************************
013100 2000-UPDATE-PREF-STATS.
013200     IF  PSV-MBTI-CODE EQUAL SPACES
013300     OR  PSV-MBTI-CODE(4:1) EQUAL SPACE
013400     OR  PSV-MBTI-CODE EQUAL 'NA  '
013500         GO TO 2000-EXIT.
013600
013700     INSPECT PSV-MBTI-CODE
013800         CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE.
013900
014000     ADD 1 TO PRR-VALID-LIKES.
014100
014200     IF  PSV-MBTI-CODE(1:1) EQUAL 'E'
014300         ADD 1  TO PRR-PREF-EI
014400     ELSE
014500         SUBTRACT 1 FROM PRR-PREF-EI.
014600
014700     IF  PSV-MBTI-CODE(2:1) EQUAL 'S'
014800         ADD 1  TO PRR-PREF-SN
014900     ELSE
015000         SUBTRACT 1 FROM PRR-PREF-SN.
015100
015200     IF  PSV-MBTI-CODE(3:1) EQUAL 'F'
015300         ADD 1  TO PRR-PREF-FT
015400     ELSE
015500         SUBTRACT 1 FROM PRR-PREF-FT.
015600
015700     IF  PSV-MBTI-CODE(4:1) EQUAL 'J'
015800         ADD 1  TO PRR-PREF-JP
015900     ELSE
016000         SUBTRACT 1 FROM PRR-PREF-JP.
016100
016200 2000-EXIT.
016300     EXIT.
016400
016500*****************************************************************
016600* Append the target email to the pending-liked list.             *
016700*****************************************************************
016800 3000-APPEND-LIKED.
016900     IF  PRR-LIKED-CNT LESS THAN 200
017000         ADD 1 TO PRR-LIKED-CNT
017100         MOVE PSV-TARGET-EMAIL
017200                          TO PRR-LIKED-EMAIL(PRR-LIKED-CNT).
017300
017400 3000-EXIT.
017500     EXIT.
017600
017700*****************************************************************
017800* Append the target email to the pending-friend list.            *
017900*****************************************************************
018000 3100-APPEND-FRIEND.
018100     IF  PRR-FRIEND-CNT LESS THAN 200
018200         ADD 1 TO PRR-FRIEND-CNT
018300         MOVE PSV-TARGET-EMAIL
018400                          TO PRR-FRIEND-EMAIL(PRR-FRIEND-CNT).
018500
018600 3100-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Append the target email to the romantic-match list.            *
019100*****************************************************************
019200 3200-APPEND-LIKE-MATCH.
019300     IF  PRR-LIKE-MATCH-CNT LESS THAN 200
019400         ADD 1 TO PRR-LIKE-MATCH-CNT
019500         MOVE PSV-TARGET-EMAIL  TO
019600                    PRR-LIKE-MATCH-EMAIL(PRR-LIKE-MATCH-CNT).
019700
019800 3200-EXIT.
019900     EXIT.
020000
020100*****************************************************************
020200* Append the target email to the friend-match list.              *
020300*****************************************************************
020400 3300-APPEND-FRIEND-MATCH.
020500     IF  PRR-FRIEND-MATCH-CNT LESS THAN 200
020600         ADD 1 TO PRR-FRIEND-MATCH-CNT
020700         MOVE PSV-TARGET-EMAIL  TO
020800                PRR-FRIEND-MATCH-EMAIL(PRR-FRIEND-MATCH-CNT).
020900
021000 3300-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Remove the target email from the pending-liked list, closing   *
021500* the gap so the list stays packed from 1 to PRR-LIKED-CNT.      *
021600* 3410 locates the entry; 3420 shifts everything above it down   *
021700* one slot.                                                      *
021800*****************************************************************
021900 3400-REMOVE-LIKED.
022000     MOVE ZERO TO WS-FOUND-SUB.
022100
022200     IF  PRR-LIKED-CNT GREATER THAN ZERO
022300         MOVE ZERO TO WS-SUB
022400         PERFORM 3410-FIND-LIKED     THRU 3410-EXIT
022500                 WITH TEST AFTER
022600                 UNTIL WS-SUB GREATER THAN OR EQUAL TO
022700                       PRR-LIKED-CNT
022800                 OR    WS-FOUND-SUB GREATER THAN ZERO.
022900
023000     IF  WS-FOUND-SUB GREATER THAN ZERO
023100         MOVE WS-FOUND-SUB TO WS-SUB
023200         PERFORM 3420-SHIFT-LIKED    THRU 3420-EXIT
023300                 WITH TEST AFTER
023400                 UNTIL WS-SUB GREATER THAN OR EQUAL TO
023500                       PRR-LIKED-CNT
023600         MOVE SPACES TO PRR-LIKED-EMAIL(PRR-LIKED-CNT)
023700         SUBTRACT 1 FROM PRR-LIKED-CNT.
023800
023900 3400-EXIT.
024000     EXIT.
024100
024200 3410-FIND-LIKED.
024300     ADD 1 TO WS-SUB.
024400     IF  PRR-LIKED-EMAIL(WS-SUB) EQUAL PSV-TARGET-EMAIL
024500         MOVE WS-SUB TO WS-FOUND-SUB.
024600
024700 3410-EXIT.
024800     EXIT.
024900
025000 3420-SHIFT-LIKED.
025100     MOVE PRR-LIKED-EMAIL(WS-SUB + 1) TO PRR-LIKED-EMAIL(WS-SUB).
025200     ADD 1 TO WS-SUB.
025300
025400 3420-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800* Remove the target email from the pending-friend list, same     *
025900* close-the-gap logic as 3400-REMOVE-LIKED above.                *
026000*****************************************************************
026100 3500-REMOVE-FRIEND.
026200     MOVE ZERO TO WS-FOUND-SUB.
026300
026400     IF  PRR-FRIEND-CNT GREATER THAN ZERO
026500         MOVE ZERO TO WS-SUB
026600         PERFORM 3510-FIND-FRIEND    THRU 3510-EXIT
026700                 WITH TEST AFTER
026800                 UNTIL WS-SUB GREATER THAN OR EQUAL TO
026900                       PRR-FRIEND-CNT
027000                 OR    WS-FOUND-SUB GREATER THAN ZERO.
027100
027200     IF  WS-FOUND-SUB GREATER THAN ZERO
027300         MOVE WS-FOUND-SUB TO WS-SUB
027400         PERFORM 3520-SHIFT-FRIEND   THRU 3520-EXIT
027500                 WITH TEST AFTER
027600                 UNTIL WS-SUB GREATER THAN OR EQUAL TO
027700                       PRR-FRIEND-CNT
027800         MOVE SPACES TO PRR-FRIEND-EMAIL(PRR-FRIEND-CNT)
027900         SUBTRACT 1 FROM PRR-FRIEND-CNT.
028000
028100 3500-EXIT.
028200     EXIT.
028300
028400 3510-FIND-FRIEND.
028500     ADD 1 TO WS-SUB.
028600     IF  PRR-FRIEND-EMAIL(WS-SUB) EQUAL PSV-TARGET-EMAIL
028700         MOVE WS-SUB TO WS-FOUND-SUB.
028800
028900 3510-EXIT.
029000     EXIT.
029100
029200 3520-SHIFT-FRIEND.
029300     MOVE PRR-FRIEND-EMAIL(WS-SUB + 1)
029400                          TO PRR-FRIEND-EMAIL(WS-SUB).
029500     ADD 1 TO WS-SUB.
029600
029700 3520-EXIT.
029800     EXIT.
029900
030000*****************************************************************
030100* incrementLikedByCount -- popularity.                           *
030200*****************************************************************
030300 4000-INCREMENT-POPULARITY.
030400     ADD 1 TO PRR-LIKED-BY-COUNT.
030500
030600 4000-EXIT.
030700     EXIT.
