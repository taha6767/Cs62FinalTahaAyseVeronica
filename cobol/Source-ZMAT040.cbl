000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT040.
000300AUTHOR.  Paul Quinones.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1984-02-14.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* Autocomplete-by-popularity.  CALLed with a name-prefix string *
001300* in ACR-PREFIX; scans the whole PER-TABLE directory and keeps  *
001400* every person with at least one whitespace-delimited name      *
001500* token that CONTAINS the upper-cased prefix as a substring --  *
001600* not merely one that starts with it.  The kept rows are handed *
001700* back as PER-TABLE subscripts in ACR-RESULT-INDEX, sorted by   *
001800* PER-LIKED-BY-COUNT descending; rows tied on popularity keep    *
001900* their original directory order (a stable sort), same as the   *
002000* search screen's autocomplete box always showed before this.   *
002100*                                                               *
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 2002-03-21 PAQ       ORIGINAL PROGRAM, REQUEST MT-0240 --      *
002500*                      AUTOCOMPLETE-BY-POPULARITY FOR THE NAME   *
002600*                      SEARCH SCREEN.                            *
002700* 2006-08-15 PAQ       REUSED THE SUBSTRING-SEARCH PARAGRAPHS    *
002800*                      IN ZMAT050'S NEW MBTI SEARCH, REQUEST     *
002900*                      MT-0274 -- SEE 2150-SEARCH-TOKEN-FOR-     *
003000*                      PREFIX IF YOU CHANGE THE MATCH RULE HERE. *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*****************************************************************
003900* DEFINE LOCAL VARIABLES                                        *
004000*****************************************************************
004100 77  WS-SCAN-SUB              PIC  9(03) COMP   VALUE ZERO.
004200 01  WS-UPPER-TABLE           PIC  X(26)
004300             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004400 01  WS-LOWER-TABLE           PIC  X(26)
004500             VALUE 'abcdefghijklmnopqrstuvwxyz'.
004600*
004700*****************************************************************
004800* The query prefix, upper-cased once at the top of the run, and *
004900* its real (non-space) length.                                  *
005000*****************************************************************
005100 01  WS-PREFIX-UC             PIC  X(30) VALUE SPACES.
005200 01  WS-PREFIX-LEN            PIC  9(02) COMP   VALUE ZERO.
005300*
005400*****************************************************************
005500* Per-person work area -- one directory name, upper-cased and   *
005600* split into its two whitespace tokens (people are loaded by     *
005700* ZMAT010 as "first last", so two tokens cover every row).       *
005800*****************************************************************
005900 01  WS-NAME-UC               PIC  X(60) VALUE SPACES.
006000 01  WS-TOKEN-1                PIC  X(30) VALUE SPACES.
006100 01  WS-TOKEN-2                PIC  X(30) VALUE SPACES.
006200 01  WS-SEARCH-TOKEN           PIC  X(30) VALUE SPACES.
006300 01  WS-TOKEN-LEN              PIC  9(02) COMP   VALUE ZERO.
006400 01  WS-TOKEN-FOUND-SWITCH     PIC  X(01) VALUE 'N'.
006500     88  WS-TOKEN-HAS-MATCH           VALUE 'Y'.
006600*
006700*****************************************************************
006800* Generic trailing-space trim, shared by the prefix and by each  *
006900* token -- reverse-scans WS-LEN-WORK and returns the position of *
007000* the last non-space byte in WS-LEN-RESULT (zero if all spaces). *
007100*****************************************************************
007200 01  WS-LEN-WORK               PIC  X(30) VALUE SPACES.
007300 01  WS-LEN-SUB                PIC  9(02) COMP   VALUE ZERO.
007400 01  WS-LEN-RESULT             PIC  9(02) COMP   VALUE ZERO.
007500*
007600*****************************************************************
007700* Substring scan -- slides WS-SEARCH-TOKEN one byte at a time   *
007800* looking for WS-PREFIX-UC.                                     *
007900*****************************************************************
008000 01  WS-SUB-START              PIC  9(02) COMP   VALUE ZERO.
008100 01  WS-MAX-START              PIC  9(02) COMP   VALUE ZERO.
008200*
008300*****************************************************************
008400* Result list, built in directory-scan order, then sorted in    *
008500* place by 3000-SORT-BY-POPULARITY.  The group layout mirrors    *
008600* ACR-RESULT-GROUP byte for byte so the final answer can be      *
008700* handed back with one group MOVE.                               *
008800*****************************************************************
008900 01  WS-RESULT-CNT             PIC  9(03) COMP   VALUE ZERO.
009000 01  WS-RESULT-GROUP.
009100     02  WS-RESULT-INDEX       PIC  9(03) COMP OCCURS 200 TIMES.
009200*
009300*****************************************************************
009400* Stable insertion sort work area.                               *
009500*****************************************************************
009600 01  WS-SORT-I                 PIC  9(03) COMP   VALUE ZERO.
009700 01  WS-SORT-J                 PIC  9(03) COMP   VALUE ZERO.
009800 01  WS-PREV-SUB               PIC  9(03) COMP   VALUE ZERO.
009900 01  WS-CURRENT-INDEX          PIC  9(03) COMP   VALUE ZERO.
010000 01  WS-SHIFT-DONE-SWITCH      PIC  X(01) VALUE 'N'.
010100     88  WS-SHIFT-IS-DONE             VALUE 'Y'.
010200*
010300 LINKAGE SECTION.
010400 01  LK-PER-DIRECTORY-COUNT    PIC  9(03) COMP.
010500 COPY ZMATPER.
010600 COPY ZMATACR.
010700*
010800 PROCEDURE DIVISION USING LK-PER-DIRECTORY-COUNT
010900                           PER-TABLE
011000                           ACR-PARM.
011100*****************************************************************
011200* Main line.                                                    *
011300*****************************************************************
011400 0000-MAIN-LINE.
011500     PERFORM 1000-INITIALIZE              THRU 1000-EXIT.
011600
011700     IF  LK-PER-DIRECTORY-COUNT GREATER THAN ZERO
011800         PERFORM 2000-SCAN-FOR-PREFIX      THRU 2000-EXIT
011900                 WITH TEST AFTER
012000                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
012100                       LK-PER-DIRECTORY-COUNT.
012200
012300     PERFORM 3000-SORT-BY-POPULARITY       THRU 3000-EXIT.
012400
012500     MOVE WS-RESULT-CNT    TO ACR-RESULT-CNT.
012600     MOVE WS-RESULT-GROUP  TO ACR-RESULT-GROUP.
012700
012800     GOBACK.
012900
013000*****************************************************************
013100* Upper-case the prefix once and measure its real length.       *
013200*****************************************************************
013300 1000-INITIALIZE.
013400     MOVE ZERO   TO WS-SCAN-SUB.
013500     MOVE ZERO   TO WS-RESULT-CNT.
013600     MOVE ACR-PREFIX TO WS-PREFIX-UC.
013700
013800     INSPECT WS-PREFIX-UC
013900         CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE.
014000
014100     MOVE WS-PREFIX-UC TO WS-LEN-WORK.
014200     PERFORM 1100-COMPUTE-LENGTH THRU 1100-EXIT.
014300     MOVE WS-LEN-RESULT TO WS-PREFIX-LEN.
014400
014500 1000-EXIT.
014600     EXIT.
014700
014800*****************************************************************
014900* Reverse-scan WS-LEN-WORK for the last non-space byte.          *
015000*****************************************************************
015100 1100-COMPUTE-LENGTH.
015200     MOVE 30   TO WS-LEN-SUB.
015300     MOVE ZERO TO WS-LEN-RESULT.
015400
015500     PERFORM 1110-SCAN-BACK THRU 1110-EXIT
015600             WITH TEST AFTER
015700             UNTIL WS-LEN-SUB LESS THAN 1
015800             OR    WS-LEN-RESULT GREATER THAN ZERO.
015900
016000 1100-EXIT.
016100     EXIT.
016200
016300 1110-SCAN-BACK.
016400     IF  WS-LEN-WORK(WS-LEN-SUB:1) NOT EQUAL SPACE
016500         MOVE WS-LEN-SUB TO WS-LEN-RESULT
016600     ELSE
016700         SUBTRACT 1 FROM WS-LEN-SUB.
016800
016900 1110-EXIT.
017000     EXIT.
017100
017200*****************************************************************
017300* One directory row per pass -- keep it if 2100 finds a token   *
017400* containing the prefix.                                         *
017500*****************************************************************
017600 2000-SCAN-FOR-PREFIX.
017700     ADD 1 TO WS-SCAN-SUB.
017800
017900     PERFORM 2100-MATCH-NAME-TOKEN THRU 2100-EXIT.
018000
018100     IF  WS-TOKEN-HAS-MATCH
018200         ADD 1 TO WS-RESULT-CNT
018300         MOVE WS-SCAN-SUB TO WS-RESULT-INDEX(WS-RESULT-CNT).
018400
018500 2000-EXIT.
018600     EXIT.
018700
018800*****************************************************************
018900* Split the row's name into its two tokens and test each one    *
019000* against the prefix -- an empty prefix matches every row.      *
019100*****************************************************************
019200 2100-MATCH-NAME-TOKEN.
019300     MOVE 'N' TO WS-TOKEN-FOUND-SWITCH.
019400
019500     IF  WS-PREFIX-LEN EQUAL ZERO
019600         MOVE 'Y' TO WS-TOKEN-FOUND-SWITCH
019700     ELSE
019800         MOVE PER-NAME(WS-SCAN-SUB) TO WS-NAME-UC
019900         INSPECT WS-NAME-UC
020000             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
020100         MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2
020200         UNSTRING WS-NAME-UC DELIMITED BY SPACE
020300             INTO WS-TOKEN-1 WS-TOKEN-2
020400
020500         MOVE WS-TOKEN-1 TO WS-SEARCH-TOKEN
020600         PERFORM 2150-SEARCH-TOKEN-FOR-PREFIX THRU 2150-EXIT
020700
020800         IF  NOT WS-TOKEN-HAS-MATCH
020900             MOVE WS-TOKEN-2 TO WS-SEARCH-TOKEN
021000             PERFORM 2150-SEARCH-TOKEN-FOR-PREFIX THRU 2150-EXIT.
021100
021200 2100-EXIT.
021300     EXIT.
021400
021500*****************************************************************
021600* Does WS-SEARCH-TOKEN contain WS-PREFIX-UC anywhere in it?     *
021700*****************************************************************
021800 2150-SEARCH-TOKEN-FOR-PREFIX.
021900     MOVE WS-SEARCH-TOKEN TO WS-LEN-WORK.
022000     PERFORM 1100-COMPUTE-LENGTH THRU 1100-EXIT.
022100     MOVE WS-LEN-RESULT TO WS-TOKEN-LEN.
022200
022300     IF  WS-TOKEN-LEN GREATER THAN OR EQUAL TO WS-PREFIX-LEN
022400         COMPUTE WS-MAX-START =
022500             WS-TOKEN-LEN - WS-PREFIX-LEN + 1
022600         MOVE 1 TO WS-SUB-START
022700         PERFORM 2160-TRY-ONE-POSITION THRU 2160-EXIT
022800                 WITH TEST AFTER
022900                 UNTIL WS-SUB-START GREATER THAN WS-MAX-START
023000                 OR    WS-TOKEN-HAS-MATCH.
023100
023200 2150-EXIT.
023300     EXIT.
023400
023500 2160-TRY-ONE-POSITION.
023600     IF  WS-SEARCH-TOKEN(WS-SUB-START:WS-PREFIX-LEN) EQUAL
023700         WS-PREFIX-UC(1:WS-PREFIX-LEN)
023800         MOVE 'Y' TO WS-TOKEN-FOUND-SWITCH
023900     ELSE
024000         ADD 1 TO WS-SUB-START.
024100
024200 2160-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600* Stable insertion sort on PER-LIKED-BY-COUNT, descending --    *
024700* the result set tops out at 200 rows so there is no call for   *
024800* anything fancier.                                              *
024900*****************************************************************
025000 3000-SORT-BY-POPULARITY.
025100     IF  WS-RESULT-CNT GREATER THAN 1
025200         MOVE 2 TO WS-SORT-I
025300         PERFORM 3010-INSERT-ONE THRU 3010-EXIT
025400                 WITH TEST AFTER
025500                 UNTIL WS-SORT-I GREATER THAN WS-RESULT-CNT.
025600
025700 3000-EXIT.
025800     EXIT.
025900
026000 3010-INSERT-ONE.
026100     MOVE WS-RESULT-INDEX(WS-SORT-I) TO WS-CURRENT-INDEX.
026200     MOVE WS-SORT-I                  TO WS-SORT-J.
026300     MOVE 'N'                        TO WS-SHIFT-DONE-SWITCH.
026400
026500     PERFORM 3020-SHIFT-ONE THRU 3020-EXIT
026600             WITH TEST AFTER
026700             UNTIL WS-SORT-J LESS THAN OR EQUAL TO 1
026800             OR    WS-SHIFT-IS-DONE.
026900
027000     MOVE WS-CURRENT-INDEX TO WS-RESULT-INDEX(WS-SORT-J).
027100     ADD 1 TO WS-SORT-I.
027200
027300 3010-EXIT.
027400     EXIT.
027500
027600*****************************************************************
027700* Shift the predecessor right while it is strictly less popular *
027800* than the row being inserted -- stop on a tie so equal rows    *
027900* keep their original directory order.                           *
028000*****************************************************************
028100 3020-SHIFT-ONE.
028200     COMPUTE WS-PREV-SUB = WS-SORT-J - 1.
028300
028400     IF  PER-LIKED-BY-COUNT(WS-RESULT-INDEX(WS-PREV-SUB)) LESS
028500         THAN PER-LIKED-BY-COUNT(WS-CURRENT-INDEX)
028600         MOVE WS-RESULT-INDEX(WS-PREV-SUB) TO
028700              WS-RESULT-INDEX(WS-SORT-J)
028800         MOVE WS-PREV-SUB TO WS-SORT-J
028900     ELSE
029000         MOVE 'Y' TO WS-SHIFT-DONE-SWITCH.
029100
029200 3020-EXIT.
029300     EXIT.
