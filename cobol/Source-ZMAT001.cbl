000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT001.
000300AUTHOR.  Randall Houk.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1984-02-14.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* This is the main batch driver for the nightly matchmaking     *
001300* run.  It loads the people file, applies the relationship      *
001400* (like/friend) transactions against the in-memory directory     *
001500* built from that load, runs one sample findMatch lookup for    *
001600* the morning operations report, and writes the summary to      *
001700* SYSOUT.  No output file is produced; this shop's on-line       *
001800* match answers come from the interactive front end, not from    *
001900* this batch job -- see ZMAT030 for the query logic this job     *
002000* exercises for the report.                                      *
002100*                                                               *
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 1984-02-14 RBH       ORIGINAL PROGRAM FOR PROJECT ZMAT.        *
002500* 1985-07-02 RBH       ADDED THE GENDER-PREFERENCE LOAD STEP     *
002600*                      AFTER REQUEST MT-0041.                   *
002700* 1991-05-09 DWC       ADDED THE SAMPLE FINDMATCH CALL TO THE    *
002800*                      NIGHTLY REPORT, REQUEST MT-0118.          *
002900* 1998-12-03 LKO       Y2K REVIEW -- DATE-WRITTEN LITERAL LEFT   *
003000*                      AS-IS, NO 2-DIGIT YEAR LOGIC IN THIS      *
003100*                      PROGRAM.                                  *
003200* 2002-03-21 PAQ       RAISED THE DIRECTORY CEILING TO 200       *
003300*                      ENTRIES FOR THE SPRING LOAD, MT-0240.     *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*****************************************************************
004200* DEFINE LOCAL VARIABLES                                        *
004300*****************************************************************
004400 77  WS-PEOPLE-LOADED       PIC  9(05) COMP   VALUE ZERO.
004500 01  WS-RELATIONSHIPS-READ  PIC  9(05) COMP   VALUE ZERO.
004600 01  WS-RELATIONSHIPS-USED  PIC  9(05) COMP   VALUE ZERO.
004700 01  WS-REPORT-LINE         PIC  X(72) VALUE SPACES.
004800 01  WS-REPORT-NUMBER       PIC  9(05) VALUE ZERO.
004900 01  WS-REPORT-NUMBER-ED    PIC  ZZZZ9 VALUE ZERO.
005000*
005100*****************************************************************
005200* Shared copybooks -- the person directory, the match-query     *
005300* parameter block.  PER-TABLE and PER-DIRECTORY-COUNT live here  *
005400* and are passed BY REFERENCE to every subprogram below.        *
005500*****************************************************************
005600 COPY ZMATPER.
005700 COPY ZMATMQR.
005800*
005900 PROCEDURE DIVISION.
006000*****************************************************************
006100* Main line.                                                    *
006200*****************************************************************
006300 0000-MAIN-LINE.
006400     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
006500     PERFORM 2000-LOAD-PEOPLE        THRU 2000-EXIT.
006600     PERFORM 3000-LOAD-RELATIONSHIPS THRU 3000-EXIT.
006700     PERFORM 4000-FIND-SAMPLE-MATCH  THRU 4000-EXIT.
006800     PERFORM 5000-DISPLAY-REPORT     THRU 5000-EXIT.
006900     STOP RUN.
007000
007100*****************************************************************
007200* Clear the directory before the load CALLs touch it.           *
007300*****************************************************************
007400 1000-INITIALIZE.
007500     MOVE ZERO TO PER-DIRECTORY-COUNT.
007600     MOVE ZERO TO WS-PEOPLE-LOADED.
007700     MOVE ZERO TO WS-RELATIONSHIPS-READ.
007800     MOVE ZERO TO WS-RELATIONSHIPS-USED.
007900
008000 1000-EXIT.
008100     EXIT.
008200
008300*****************************************************************
008400* Load the people file into PER-TABLE.                          *
008500*****************************************************************
008600 2000-LOAD-PEOPLE.
008700     CALL 'ZMAT010' USING PER-DIRECTORY-COUNT
008800                           PER-TABLE
008900                           WS-PEOPLE-LOADED.
009000
009100 2000-EXIT.
009200     EXIT.
009300
009400*****************************************************************
009500* Apply the relationship transactions against PER-TABLE.        *
009600*****************************************************************
009700 3000-LOAD-RELATIONSHIPS.
009800     CALL 'ZMAT020' USING PER-DIRECTORY-COUNT
009900                           PER-TABLE
010000                           WS-RELATIONSHIPS-READ
010100                           WS-RELATIONSHIPS-USED.
010200
010300 3000-EXIT.
010400     EXIT.
010500
010600*****************************************************************
010700* Run one sample findMatch for the morning report -- the        *
010800* seeker is simply the first person loaded.  If the directory    *
010900* is empty the MQR-PARM is left at its default "not found"       *
011000* state and 5000-DISPLAY-REPORT reports it that way.             *
011100*****************************************************************
011200 4000-FIND-SAMPLE-MATCH.
011300     MOVE SPACES TO MQR-SEEKER-EMAIL.
011400     MOVE 'N'    TO MQR-MATCH-FOUND.
011500
011600     IF  PER-DIRECTORY-COUNT GREATER THAN ZERO
011700         MOVE PER-EMAIL(1)       TO MQR-SEEKER-EMAIL
011800         CALL 'ZMAT030' USING PER-DIRECTORY-COUNT
011900                               PER-TABLE
012000                               MQR-PARM.
012100
012200 4000-EXIT.
012300     EXIT.
012400
012500*****************************************************************
012600* Write the nightly summary to SYSOUT.  This mirrors the old     *
012700* desk-check printout the team used before the on-line front     *
012800* end existed; operations still wants it in the job log.         *
012900*****************************************************************
013000 5000-DISPLAY-REPORT.
013100     DISPLAY '---------------------------------------------'.
013200     DISPLAY 'ZMAT001 - NIGHTLY MATCH ENGINE SUMMARY'.
013300     DISPLAY '---------------------------------------------'.
013400
013500     MOVE WS-PEOPLE-LOADED TO WS-REPORT-NUMBER-ED.
013600     MOVE SPACES TO WS-REPORT-LINE.
013700     STRING 'TOTAL PEOPLE LOADED . . . . . : '
013800             WS-REPORT-NUMBER-ED
013900             DELIMITED BY SIZE INTO WS-REPORT-LINE.
014000     DISPLAY WS-REPORT-LINE.
014100
014200     MOVE WS-RELATIONSHIPS-USED TO WS-REPORT-NUMBER-ED.
014300     MOVE SPACES TO WS-REPORT-LINE.
014400     STRING 'TOTAL RELATIONSHIPS APPLIED . : '
014500             WS-REPORT-NUMBER-ED
014600             DELIMITED BY SIZE INTO WS-REPORT-LINE.
014700     DISPLAY WS-REPORT-LINE.
014800
014900     IF  MQR-MATCH-FOUND EQUAL 'Y'
015000         DISPLAY 'SAMPLE MATCH QUERY . . . . . : FOUND'
015100         DISPLAY '  SEEKER EMAIL . . . . . . . : '
015200                  MQR-SEEKER-EMAIL
015300         DISPLAY '  MATCH  EMAIL . . . . . . . : '
015400                  MQR-MATCH-EMAIL
015500         DISPLAY '  MATCH  NAME  . . . . . . . : '
015600                  MQR-MATCH-NAME
015700         DISPLAY '  MATCH  MBTI  . . . . . . . : '
015800                  MQR-MATCH-MBTI
015900     ELSE
016000         DISPLAY 'SAMPLE MATCH QUERY . . . . . : NOT FOUND'.
016100
016200     DISPLAY '---------------------------------------------'.
016300
016400 5000-EXIT.
016500     EXIT.
