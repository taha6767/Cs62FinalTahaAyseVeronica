000100*****************************************************************
000200* ZMATPIN - People-input FD record, for PEOPLE-IN.               *
000300*                                                                *
000400* PEOPLE-INPUT-FIELDS is a REDEFINES of the raw buffer kept for  *
000500* documentation only -- the gender-prefs column can carry a     *
000600* quoted, embedded comma, so ZMAT010 does NOT UNSTRING this      *
000700* buffer on commas.  It walks PEOPLE-INPUT-LINE one byte at a    *
000800* time (see ZMAT010 2200-SPLIT-QUOTED-FIELDS).  Keep the column  *
000900* widths below in step with that paragraph's expectations.       *
001000*                                                                *
001100* Maintenance log.                                              *
001200* Date       UserID    Description                              *
001300* ---------- --------  ---------------------------------------- *
001400* 1984-02-14 RBH       ORIGINAL COPYBOOK FOR PROJECT ZMAT.       *
001500* 1986-04-03 RBH       WIDENED PRI-GENDER-PREFS TO X(40) AFTER   *
001600*                      THE "WOMAN, MAN" QUOTED-COMMA DEFECT,    *
001700*                      REQUEST MT-0058.                         *
001800* 1998-12-03 LKO       Y2K REVIEW -- NO DATE FIELDS IN THIS      *
001900*                      COPYBOOK, NO CHANGE REQUIRED.             *
002000*****************************************************************
002100*
002200 01  PEOPLE-INPUT-LINE          PIC  X(275).
002300*
002400 01  PEOPLE-INPUT-FIELDS REDEFINES PEOPLE-INPUT-LINE.
002500     02  PRI-ROW-ID             PIC  X(20).
002600     02  FILLER                 PIC  X(01).
002700     02  PRI-FIRST-NAME         PIC  X(30).
002800     02  FILLER                 PIC  X(01).
002900     02  PRI-LAST-NAME          PIC  X(30).
003000     02  FILLER                 PIC  X(01).
003100     02  PRI-EMAIL              PIC  X(60).
003200     02  FILLER                 PIC  X(01).
003300     02  PRI-MBTI               PIC  X(04).
003400     02  FILLER                 PIC  X(01).
003500     02  PRI-GENDER             PIC  X(10).
003600     02  FILLER                 PIC  X(01).
003700     02  PRI-GENDER-PREFS       PIC  X(40).
003800     02  FILLER                 PIC  X(75).
003900*
