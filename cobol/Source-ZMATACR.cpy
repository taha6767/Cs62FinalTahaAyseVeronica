000100*****************************************************************
000200* ZMATACR - Autocomplete-by-popularity CALL parameter block.   *
000300*                                                                *
000400* ACR-PARM is passed to ZMAT040.  The caller fills ACR-PREFIX    *
000500* and blanks ACR-RESULT-CNT before the CALL; ZMAT040 returns the *
000600* qualifying PER-TABLE subscripts in ACR-RESULT-INDEX, already   *
000700* sorted by PER-LIKED-BY-COUNT descending.                       *
000800*                                                                *
000900* Maintenance log.                                              *
001000* Date       UserID    Description                              *
001100* ---------- --------  ---------------------------------------- *
001200* 2002-03-21 PAQ       ORIGINAL COPYBOOK, REQUEST MT-0240.       *
001300*****************************************************************
001400*
001500 01  ACR-PARM.
001600     02  ACR-PREFIX             PIC  X(30) VALUE SPACES.
001700     02  ACR-RESULT-CNT         PIC  9(03) COMP VALUE ZERO.
001800     02  ACR-RESULT-GROUP.
001900         03  ACR-RESULT-INDEX   PIC  9(03) COMP OCCURS 200 TIMES.
002000     02  FILLER                 PIC  X(15) VALUE SPACES.
002100*
