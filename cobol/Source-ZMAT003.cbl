000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT003.
000300AUTHOR.  Donna Chu.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1991-05-09.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* LikeMatcher.  CALLed once per relationship row by ZMAT020,    *
001300* after ZMAT020 has looked up both parties' PER-TABLE positions. *
001400* LK-RELATIONSHIP-TYPE tells this program which pair of lists    *
001500* to work -- the pending-liked/like-match pair for a romantic    *
001600* like, or the pending-friend/friend-match pair for a friend     *
001700* like.  A romantic and a friendship relationship between the    *
001800* same two people are tracked completely independently; this     *
001900* program never touches both pairs of lists in one CALL.         *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-05-09 DWC       ORIGINAL PROGRAM, REQUEST MT-0118.        *
002400* 1994-09-19 LKO       REWORKED THE MATCH-COMMIT STEP TO CALL    *
002500*                      ZMAT002'S NEW REMOVE-LIKED/REMOVE-FRIEND  *
002600*                      FUNCTIONS INSTEAD OF CLEARING THE LISTS   *
002700*                      IN-LINE HERE, REQUEST MT-0166.            *
002800* 1998-12-03 LKO       Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN   *
002900*                      THIS PROGRAM, NO CHANGE REQUIRED.         *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*****************************************************************
003800* DEFINE LOCAL VARIABLES                                        *
003900*****************************************************************
004000 01  WS-MATCH-SWITCH          PIC  X(01) VALUE 'N'.
004100     88  WS-MATCH-IS-FOUND          VALUE 'Y'.
004200 77  WS-SCAN-SUB              PIC  9(03) COMP   VALUE ZERO.
004300*
004400*****************************************************************
004500* People-service CALL parameter block, reused for every call    *
004600* ZMAT003 makes to ZMAT002 in this invocation.                   *
004700*****************************************************************
004800 COPY ZMATPSV.
004900*
005000 LINKAGE SECTION.
005100 01  LK-PER-DIRECTORY-COUNT   PIC  9(03) COMP.
005200 COPY ZMATPER.
005300 01  LK-RELATIONSHIP-TYPE     PIC  X(01).
005400     88  LKR-IS-ROMANTIC            VALUE 'R'.
005500     88  LKR-IS-FRIEND              VALUE 'F'.
005600 01  LK-LIKER-INDEX           PIC  9(03) COMP.
005700 01  LK-LIKED-INDEX           PIC  9(03) COMP.
005800*
005900 PROCEDURE DIVISION USING LK-PER-DIRECTORY-COUNT
006000                           PER-TABLE
006100                           LK-RELATIONSHIP-TYPE
006200                           LK-LIKER-INDEX
006300                           LK-LIKED-INDEX.
006400*****************************************************************
006500* Main line.  Dispatch on the relationship type -- one CALL to  *
006600* this program handles exactly one relationship-input row.       *
006700*****************************************************************
006800 0000-MAIN-LINE.
006900     IF  LKR-IS-ROMANTIC
007000         PERFORM 2000-ROMANTIC-LIKE THRU 2000-EXIT
007100     ELSE
007200     IF  LKR-IS-FRIEND
007300         PERFORM 3000-FRIEND-LIKE   THRU 3000-EXIT.
007400
007500     GOBACK.
007600
007700*****************************************************************
007800* Romantic like (RomanticLiker).  Update the liker's running    *
007900* preference stats from the liked person's MBTI, append the     *
008000* liked person's email to the liker's pending-liked list, bump   *
008100* the liked person's popularity counter, then check for a        *
008200* mutual match.                                                  *
008300*****************************************************************
008400 2000-ROMANTIC-LIKE.
008500     MOVE 'U'                         TO PSV-FUNCTION.
008600     MOVE PER-MBTI-RAW(LK-LIKED-INDEX) TO PSV-MBTI-CODE.
008700     CALL 'ZMAT002' USING PSV-PARM
008800                          PER-ROW(LK-LIKER-INDEX).
008900
009000     MOVE 'L'                        TO PSV-FUNCTION.
009100     MOVE PER-EMAIL(LK-LIKED-INDEX)  TO PSV-TARGET-EMAIL.
009200     CALL 'ZMAT002' USING PSV-PARM
009300                          PER-ROW(LK-LIKER-INDEX).
009400
009500     MOVE 'P'                        TO PSV-FUNCTION.
009600     CALL 'ZMAT002' USING PSV-PARM
009700                          PER-ROW(LK-LIKED-INDEX).
009800
009900     PERFORM 2100-CHECK-ROMANTIC-MATCH THRU 2100-EXIT.
010000
010100 2000-EXIT.
010200     EXIT.
010300
010400*****************************************************************
010500* A mutual romantic match exists the instant the liked person's *
010600* pending-liked list already carries the liker's email -- that   *
010700* means the liked person liked the liker first, and the earlier  *
010800* like has not yet been cleared by a prior match this run.       *
010900*****************************************************************
011000 2100-CHECK-ROMANTIC-MATCH.
011100     MOVE 'N' TO WS-MATCH-SWITCH.
011200     MOVE ZERO TO WS-SCAN-SUB.
011300
011400     IF  PER-LIKED-CNT(LK-LIKED-INDEX) GREATER THAN ZERO
011500         PERFORM 2110-FIND-ROMANTIC-HIT THRU 2110-EXIT
011600                 WITH TEST AFTER
011700                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
011800                       PER-LIKED-CNT(LK-LIKED-INDEX)
011900                 OR    WS-MATCH-IS-FOUND.
012000
012100     IF  WS-MATCH-IS-FOUND
012200         PERFORM 2200-COMMIT-ROMANTIC-MATCH THRU 2200-EXIT.
012300
012400 2100-EXIT.
012500     EXIT.
012600
012700 2110-FIND-ROMANTIC-HIT.
012800     ADD 1 TO WS-SCAN-SUB.
012900     IF  PER-LIKED-EMAIL(LK-LIKED-INDEX, WS-SCAN-SUB) EQUAL
013000         PER-EMAIL(LK-LIKER-INDEX)
013100         MOVE 'Y' TO WS-MATCH-SWITCH.
013200
013300 2110-EXIT.
013400     EXIT.
013500
013600*****************************************************************
013700* Commit the romantic match: each party's email goes onto the   *
013800* other's like-match list, and each party's email comes off the  *
013900* other's pending-liked list.                                    *
014000*****************************************************************
014100 2200-COMMIT-ROMANTIC-MATCH.
014200     MOVE 'M'                        TO PSV-FUNCTION.
014300     MOVE PER-EMAIL(LK-LIKER-INDEX)  TO PSV-TARGET-EMAIL.
014400     CALL 'ZMAT002' USING PSV-PARM
014500                          PER-ROW(LK-LIKED-INDEX).
014600
014700     MOVE 'M'                        TO PSV-FUNCTION.
014800     MOVE PER-EMAIL(LK-LIKED-INDEX)  TO PSV-TARGET-EMAIL.
014900     CALL 'ZMAT002' USING PSV-PARM
015000                          PER-ROW(LK-LIKER-INDEX).
015100
015200     MOVE 'X'                        TO PSV-FUNCTION.
015300     MOVE PER-EMAIL(LK-LIKER-INDEX)  TO PSV-TARGET-EMAIL.
015400     CALL 'ZMAT002' USING PSV-PARM
015500                          PER-ROW(LK-LIKED-INDEX).
015600
015700     MOVE 'X'                        TO PSV-FUNCTION.
015800     MOVE PER-EMAIL(LK-LIKED-INDEX)  TO PSV-TARGET-EMAIL.
015900     CALL 'ZMAT002' USING PSV-PARM
016000                          PER-ROW(LK-LIKER-INDEX).
016100
016200 2200-EXIT.
016300     EXIT.
016400
016500*****************************************************************
016600* Friend like (FriendLiker).  No preference-stat update and no  *
016700* popularity bump for friend likes -- just the pending-friend    *
016800* append and the mutual-match check against the friend lists.    *
016900*****************************************************************
017000 3000-FRIEND-LIKE.
017100     MOVE 'F'                        TO PSV-FUNCTION.
017200     MOVE PER-EMAIL(LK-LIKED-INDEX)  TO PSV-TARGET-EMAIL.
017300     CALL 'ZMAT002' USING PSV-PARM
017400                          PER-ROW(LK-LIKER-INDEX).
017500
017600     PERFORM 3100-CHECK-FRIEND-MATCH THRU 3100-EXIT.
017700
017800 3000-EXIT.
017900     EXIT.
018000
018100 3100-CHECK-FRIEND-MATCH.
018200     MOVE 'N' TO WS-MATCH-SWITCH.
018300     MOVE ZERO TO WS-SCAN-SUB.
018400
018500     IF  PER-FRIEND-CNT(LK-LIKED-INDEX) GREATER THAN ZERO
018600         PERFORM 3110-FIND-FRIEND-HIT THRU 3110-EXIT
018700                 WITH TEST AFTER
018800                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
018900                       PER-FRIEND-CNT(LK-LIKED-INDEX)
019000                 OR    WS-MATCH-IS-FOUND.
019100
019200     IF  WS-MATCH-IS-FOUND
019300         PERFORM 3200-COMMIT-FRIEND-MATCH THRU 3200-EXIT.
019400
019500 3100-EXIT.
019600     EXIT.
019700
019800 3110-FIND-FRIEND-HIT.
019900     ADD 1 TO WS-SCAN-SUB.
020000     IF  PER-FRIEND-EMAIL(LK-LIKED-INDEX, WS-SCAN-SUB) EQUAL
020100         PER-EMAIL(LK-LIKER-INDEX)
020200         MOVE 'Y' TO WS-MATCH-SWITCH.
020300
020400 3110-EXIT.
020500     EXIT.
020600
020700 3200-COMMIT-FRIEND-MATCH.
020800     MOVE 'N'                        TO PSV-FUNCTION.
020900     MOVE PER-EMAIL(LK-LIKER-INDEX)  TO PSV-TARGET-EMAIL.
021000     CALL 'ZMAT002' USING PSV-PARM
021100                          PER-ROW(LK-LIKED-INDEX).
021200
021300     MOVE 'N'                        TO PSV-FUNCTION.
021400     MOVE PER-EMAIL(LK-LIKED-INDEX)  TO PSV-TARGET-EMAIL.
021500     CALL 'ZMAT002' USING PSV-PARM
021600                          PER-ROW(LK-LIKER-INDEX).
021700
021800     MOVE 'Y'                        TO PSV-FUNCTION.
021900     MOVE PER-EMAIL(LK-LIKER-INDEX)  TO PSV-TARGET-EMAIL.
022000     CALL 'ZMAT002' USING PSV-PARM
022100                          PER-ROW(LK-LIKED-INDEX).
022200
022300     MOVE 'Y'                        TO PSV-FUNCTION.
022400     MOVE PER-EMAIL(LK-LIKED-INDEX)  TO PSV-TARGET-EMAIL.
022500     CALL 'ZMAT002' USING PSV-PARM
022600                          PER-ROW(LK-LIKER-INDEX).
022700
022800 3200-EXIT.
022900     EXIT.
