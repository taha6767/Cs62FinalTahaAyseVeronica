000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT030.
000300AUTHOR.  Donna Chu.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1991-05-09.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* findMatch.  Given a seeker email in MQR-SEEKER-EMAIL, scan the *
001300* directory in ascending load order (PER-TABLE occurrence 1 to   *
001400* LK-PER-DIRECTORY-COUNT) and return the first other person for  *
001500* whom the pending-match guard, the gender-preference check and  *
001600* the 33%-rule statistical check all pass.  The seeker is never  *
001700* considered a candidate for itself.  If the seeker is not on    *
001800* file, or no candidate qualifies, MQR-MATCH-FOUND is left at    *
001900* 'N' exactly as the caller set it before the CALL.              *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1991-05-09 DWC       ORIGINAL PROGRAM, REQUEST MT-0118.        *
002400* 1994-09-19 LKO       REWORKED THE PENDING-MATCH GUARD AND THE  *
002500*                      33% RULE TO WORK DIRECTLY AGAINST         *
002600*                      PER-TABLE INSTEAD OF A COPY PASSED IN BY  *
002700*                      VALUE, REQUEST MT-0166.                   *
002800* 1998-12-03 LKO       Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN   *
002900*                      THIS PROGRAM, NO CHANGE REQUIRED.         *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*****************************************************************
003800* DEFINE LOCAL VARIABLES                                        *
003900*****************************************************************
004000 01  WS-SEEKER-FOUND          PIC  X(01) VALUE 'N'.
004100     88  WS-SEEKER-IS-FOUND         VALUE 'Y'.
004200 01  WS-SEEKER-INDEX          PIC  9(03) COMP   VALUE ZERO.
004300 01  WS-SCAN-SUB              PIC  9(03) COMP   VALUE ZERO.
004400*
004500*****************************************************************
004600* Case-insensitive compare work area, for the gender-preference  *
004700* check.  INSPECT ... CONVERTING is used in place of the        *
004800* intrinsic UPPER-CASE function.                                 *
004900*****************************************************************
005000 01  WS-UPPER-TABLE           PIC  X(26)
005100             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005200 01  WS-LOWER-TABLE           PIC  X(26)
005300             VALUE 'abcdefghijklmnopqrstuvwxyz'.
005400 01  WS-CMP-A                 PIC  X(10) VALUE SPACES.
005500 01  WS-CMP-B                 PIC  X(10) VALUE SPACES.
005600*
005700*****************************************************************
005800* Pending-match guard work area.                                 *
005900*****************************************************************
006000 01  WS-GUARD-SWITCH          PIC  X(01) VALUE 'Y'.
006100     88  WS-GUARD-OK                 VALUE 'Y'.
006200 01  WS-SEEKER-LIKES-CAND-SW  PIC  X(01) VALUE 'N'.
006300     88  WS-SEEKER-LIKES-CAND        VALUE 'Y'.
006400 01  WS-CAND-LIKES-SEEKER-SW  PIC  X(01) VALUE 'N'.
006500     88  WS-CAND-LIKES-SEEKER        VALUE 'Y'.
006600 77  WS-GUARD-SUB             PIC  9(03) COMP   VALUE ZERO.
006700*
006800*****************************************************************
006900* Gender-preference check work area.                            *
007000*****************************************************************
007100 01  WS-GENDER-SWITCH         PIC  X(01) VALUE 'N'.
007200     88  WS-GENDER-OK                VALUE 'Y'.
007300 01  WS-SEEKER-PREF-SW        PIC  X(01) VALUE 'N'.
007400     88  WS-SEEKER-PREF-OK           VALUE 'Y'.
007500 01  WS-CAND-PREF-SW          PIC  X(01) VALUE 'N'.
007600     88  WS-CAND-PREF-OK             VALUE 'Y'.
007700*
007800*****************************************************************
007900* 33%-rule work area.  WS-RATIO holds one axis's judge-side      *
008000* ratio -- a signed number in [-1.0000, 1.0000], truncated, not  *
008100* rounded, per the spec.                                         *
008200*****************************************************************
008300 01  WS-STAT-SWITCH           PIC  X(01) VALUE 'N'.
008400     88  WS-STAT-OK                  VALUE 'Y'.
008500 01  WS-DIR1-SWITCH           PIC  X(01) VALUE 'N'.
008600     88  WS-DIR1-OK                   VALUE 'Y'.
008700 01  WS-DIR2-SWITCH           PIC  X(01) VALUE 'N'.
008800     88  WS-DIR2-OK                   VALUE 'Y'.
008900 01  WS-DIRECTION-SWITCH      PIC  X(01) VALUE 'N'.
009000     88  WS-DIRECTION-IS-OK          VALUE 'Y'.
009100 01  WS-JUDGE-INDEX           PIC  9(03) COMP   VALUE ZERO.
009200 01  WS-SUBJECT-INDEX         PIC  9(03) COMP   VALUE ZERO.
009300 01  WS-RATIO                 PIC S9(01)V9(04) COMP-3 VALUE ZERO.
009400*
009500 LINKAGE SECTION.
009600 01  LK-PER-DIRECTORY-COUNT   PIC  9(03) COMP.
009700 COPY ZMATPER.
009800 COPY ZMATMQR.
009900*
010000 PROCEDURE DIVISION USING LK-PER-DIRECTORY-COUNT
010100                           PER-TABLE
010200                           MQR-PARM.
010300*****************************************************************
010400* Main line.                                                    *
010500*****************************************************************
010600 0000-MAIN-LINE.
010700     PERFORM 2000-LOCATE-SEEKER    THRU 2000-EXIT.
010800
010900     IF  WS-SEEKER-IS-FOUND
011000         PERFORM 3000-SCAN-CANDIDATES THRU 3000-EXIT.
011100
011200     GOBACK.
011300
011400*****************************************************************
011500* Locate the seeker by email.                                   *
011600*****************************************************************
011700 2000-LOCATE-SEEKER.
011800     MOVE 'N' TO WS-SEEKER-FOUND.
011900     MOVE ZERO TO WS-SEEKER-INDEX.
012000     MOVE ZERO TO WS-SCAN-SUB.
012100
012200     IF  LK-PER-DIRECTORY-COUNT GREATER THAN ZERO
012300         PERFORM 2010-FIND-SEEKER-ROW THRU 2010-EXIT
012400                 WITH TEST AFTER
012500                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
012600                       LK-PER-DIRECTORY-COUNT
012700                 OR    WS-SEEKER-IS-FOUND.
012800
012900 2000-EXIT.
013000     EXIT.
013100
013200 2010-FIND-SEEKER-ROW.
013300     ADD 1 TO WS-SCAN-SUB.
013400     IF  PER-EMAIL(WS-SCAN-SUB) EQUAL MQR-SEEKER-EMAIL
013500         MOVE 'Y' TO WS-SEEKER-FOUND
013600         MOVE WS-SCAN-SUB TO WS-SEEKER-INDEX.
013700
013800 2010-EXIT.
013900     EXIT.
014000
014100*****************************************************************
014200* Scan the directory in load order for the first qualifying     *
014300* candidate.                                                     *
014400*****************************************************************
014500 3000-SCAN-CANDIDATES.
014600     MOVE ZERO TO WS-SCAN-SUB.
014700     PERFORM 3010-SCAN-ONE-CANDIDATE THRU 3010-EXIT
014800             WITH TEST AFTER
014900             UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
015000                   LK-PER-DIRECTORY-COUNT
015100             OR    MQR-MATCH-FOUND EQUAL 'Y'.
015200
015300 3000-EXIT.
015400     EXIT.
015500
015600 3010-SCAN-ONE-CANDIDATE.
015700     ADD 1 TO WS-SCAN-SUB.
015800
015900     IF  WS-SCAN-SUB NOT EQUAL WS-SEEKER-INDEX
016000         PERFORM 3100-CHECK-PENDING-GUARD THRU 3100-EXIT
016100         IF  WS-GUARD-OK
016200             PERFORM 3200-CHECK-GENDER-PREF     THRU 3200-EXIT
016300             IF  WS-GENDER-OK
016400                 PERFORM 3300-CHECK-33-PERCENT-RULE THRU 3300-EXIT
016500                 IF  WS-STAT-OK
016600                     MOVE 'Y' TO MQR-MATCH-FOUND
016700                     MOVE PER-EMAIL(WS-SCAN-SUB)    TO
016800                          MQR-MATCH-EMAIL
016900                     MOVE PER-NAME(WS-SCAN-SUB)     TO
017000                          MQR-MATCH-NAME
017100                     MOVE PER-MBTI-RAW(WS-SCAN-SUB) TO
017200                          MQR-MATCH-MBTI.
017300
017400 3010-EXIT.
017500     EXIT.
017600
017700*****************************************************************
017800* Pending-match guard: fails only when the seeker's pending-     *
017900* liked list already holds the candidate AND the candidate's     *
018000* pending-liked list already holds the seeker -- both sides      *
018100* liked each other this load pass before the commit step ran.   *
018200*****************************************************************
018300 3100-CHECK-PENDING-GUARD.
018400     MOVE 'N' TO WS-SEEKER-LIKES-CAND-SW.
018500     MOVE 'N' TO WS-CAND-LIKES-SEEKER-SW.
018600     MOVE ZERO TO WS-GUARD-SUB.
018700
018800     IF  PER-LIKED-CNT(WS-SEEKER-INDEX) GREATER THAN ZERO
018900         PERFORM 3110-FIND-SEEKER-LIKES-CAND THRU 3110-EXIT
019000                 WITH TEST AFTER
019100                 UNTIL WS-GUARD-SUB GREATER THAN OR EQUAL TO
019200                       PER-LIKED-CNT(WS-SEEKER-INDEX)
019300                 OR    WS-SEEKER-LIKES-CAND.
019400
019500     MOVE ZERO TO WS-GUARD-SUB.
019600
019700     IF  PER-LIKED-CNT(WS-SCAN-SUB) GREATER THAN ZERO
019800         PERFORM 3120-FIND-CAND-LIKES-SEEKER THRU 3120-EXIT
019900                 WITH TEST AFTER
020000                 UNTIL WS-GUARD-SUB GREATER THAN OR EQUAL TO
020100                       PER-LIKED-CNT(WS-SCAN-SUB)
020200                 OR    WS-CAND-LIKES-SEEKER.
020300
020400     IF  WS-SEEKER-LIKES-CAND
020500     AND WS-CAND-LIKES-SEEKER
020600         MOVE 'N' TO WS-GUARD-SWITCH
020700     ELSE
020800         MOVE 'Y' TO WS-GUARD-SWITCH.
020900
021000 3100-EXIT.
021100     EXIT.
021200
021300 3110-FIND-SEEKER-LIKES-CAND.
021400     ADD 1 TO WS-GUARD-SUB.
021500     IF  PER-LIKED-EMAIL(WS-SEEKER-INDEX, WS-GUARD-SUB) EQUAL
021600         PER-EMAIL(WS-SCAN-SUB)
021700         MOVE 'Y' TO WS-SEEKER-LIKES-CAND-SW.
021800
021900 3110-EXIT.
022000     EXIT.
022100
022200 3120-FIND-CAND-LIKES-SEEKER.
022300     ADD 1 TO WS-GUARD-SUB.
022400     IF  PER-LIKED-EMAIL(WS-SCAN-SUB, WS-GUARD-SUB) EQUAL
022500         PER-EMAIL(WS-SEEKER-INDEX)
022600         MOVE 'Y' TO WS-CAND-LIKES-SEEKER-SW.
022700
022800 3120-EXIT.
022900     EXIT.
023000
023100*****************************************************************
023200* Gender-preference compatibility, both directions.  Absence    *
023300* of a preference list (count zero) means open to anyone.        *
023400*****************************************************************
023500 3200-CHECK-GENDER-PREF.
023600     PERFORM 3210-CHECK-SEEKER-PREF    THRU 3210-EXIT.
023700     PERFORM 3220-CHECK-CANDIDATE-PREF THRU 3220-EXIT.
023800
023900     IF  WS-SEEKER-PREF-OK
024000     AND WS-CAND-PREF-OK
024100         MOVE 'Y' TO WS-GENDER-SWITCH
024200     ELSE
024300         MOVE 'N' TO WS-GENDER-SWITCH.
024400
024500 3200-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900* Does the candidate's gender satisfy the seeker's preferences? *
025000*****************************************************************
025100 3210-CHECK-SEEKER-PREF.
025200     IF  PER-GENDER-PREF-CNT(WS-SEEKER-INDEX) EQUAL ZERO
025300         MOVE 'Y' TO WS-SEEKER-PREF-SW
025400     ELSE
025500         MOVE 'N' TO WS-SEEKER-PREF-SW
025600         MOVE PER-GENDER(WS-SCAN-SUB) TO WS-CMP-A
025700         INSPECT WS-CMP-A
025800             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
025900
026000         MOVE PER-GENDER-PREF(WS-SEEKER-INDEX, 1) TO WS-CMP-B
026100         INSPECT WS-CMP-B
026200             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
026300         IF  WS-CMP-A EQUAL WS-CMP-B
026400             MOVE 'Y' TO WS-SEEKER-PREF-SW
026500
026600         IF  PER-GENDER-PREF-CNT(WS-SEEKER-INDEX) EQUAL 2
026700             MOVE PER-GENDER-PREF(WS-SEEKER-INDEX, 2) TO
026800                  WS-CMP-B
026900             INSPECT WS-CMP-B
027000                 CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
027100             IF  WS-CMP-A EQUAL WS-CMP-B
027200                 MOVE 'Y' TO WS-SEEKER-PREF-SW.
027300
027400 3210-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800* Does the seeker's gender satisfy the candidate's preferences? *
027900*****************************************************************
028000 3220-CHECK-CANDIDATE-PREF.
028100     IF  PER-GENDER-PREF-CNT(WS-SCAN-SUB) EQUAL ZERO
028200         MOVE 'Y' TO WS-CAND-PREF-SW
028300     ELSE
028400         MOVE 'N' TO WS-CAND-PREF-SW
028500         MOVE PER-GENDER(WS-SEEKER-INDEX) TO WS-CMP-A
028600         INSPECT WS-CMP-A
028700             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
028800
028900         MOVE PER-GENDER-PREF(WS-SCAN-SUB, 1) TO WS-CMP-B
029000         INSPECT WS-CMP-B
029100             CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
029200         IF  WS-CMP-A EQUAL WS-CMP-B
029300             MOVE 'Y' TO WS-CAND-PREF-SW
029400
029500         IF  PER-GENDER-PREF-CNT(WS-SCAN-SUB) EQUAL 2
029600             MOVE PER-GENDER-PREF(WS-SCAN-SUB, 2) TO WS-CMP-B
029700             INSPECT WS-CMP-B
029800                 CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE
029900             IF  WS-CMP-A EQUAL WS-CMP-B
030000                 MOVE 'Y' TO WS-CAND-PREF-SW.
030100
030200 3220-EXIT.
030300     EXIT.
030400
030500*****************************************************************
030600* Statistical compatibility, the 33% rule -- both directions    *
030700* must pass: judge=seeker/subject=candidate, and the reverse.   *
030800*****************************************************************
030900 3300-CHECK-33-PERCENT-RULE.
031000     MOVE WS-SEEKER-INDEX TO WS-JUDGE-INDEX.
031100     MOVE WS-SCAN-SUB     TO WS-SUBJECT-INDEX.
031200     PERFORM 3310-CHECK-ONE-DIRECTION THRU 3310-EXIT.
031300     MOVE WS-DIRECTION-SWITCH TO WS-DIR1-SWITCH.
031400
031500     MOVE WS-SCAN-SUB     TO WS-JUDGE-INDEX.
031600     MOVE WS-SEEKER-INDEX TO WS-SUBJECT-INDEX.
031700     PERFORM 3310-CHECK-ONE-DIRECTION THRU 3310-EXIT.
031800     MOVE WS-DIRECTION-SWITCH TO WS-DIR2-SWITCH.
031900
032000     IF  WS-DIR1-OK
032100     AND WS-DIR2-OK
032200         MOVE 'Y' TO WS-STAT-SWITCH
032300     ELSE
032400         MOVE 'N' TO WS-STAT-SWITCH.
032500
032600 3300-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000* One direction of the 33% rule.  A judge with zero valid likes  *
033100* has no preference signal yet and is compatible with anyone.   *
033200*****************************************************************
033300 3310-CHECK-ONE-DIRECTION.
033400     MOVE 'Y' TO WS-DIRECTION-SWITCH.
033500
033600     IF  PER-VALID-LIKES(WS-JUDGE-INDEX) GREATER THAN ZERO
033700         PERFORM 3320-CHECK-EI-AXIS THRU 3320-EXIT
033800         PERFORM 3330-CHECK-SN-AXIS THRU 3330-EXIT
033900         PERFORM 3340-CHECK-FT-AXIS THRU 3340-EXIT
034000         PERFORM 3350-CHECK-JP-AXIS THRU 3350-EXIT.
034100
034200 3310-EXIT.
034300     EXIT.
034400
034500 3320-CHECK-EI-AXIS.
034600     COMPUTE WS-RATIO =
034700         PER-PREF-EI(WS-JUDGE-INDEX) /
034800         PER-VALID-LIKES(WS-JUDGE-INDEX).
034900
035000     IF  WS-RATIO GREATER THAN 0.33
035100         IF  PER-SELF-EI(WS-SUBJECT-INDEX) NOT EQUAL 1
035200             MOVE 'N' TO WS-DIRECTION-SWITCH
035300     ELSE
035400     IF  WS-RATIO LESS THAN -0.33
035500         IF  PER-SELF-EI(WS-SUBJECT-INDEX) NOT EQUAL -1
035600             MOVE 'N' TO WS-DIRECTION-SWITCH.
035700
035800 3320-EXIT.
035900     EXIT.
036000
036100 3330-CHECK-SN-AXIS.
036200     COMPUTE WS-RATIO =
036300         PER-PREF-SN(WS-JUDGE-INDEX) /
036400         PER-VALID-LIKES(WS-JUDGE-INDEX).
036500
036600     IF  WS-RATIO GREATER THAN 0.33
036700         IF  PER-SELF-SN(WS-SUBJECT-INDEX) NOT EQUAL 1
036800             MOVE 'N' TO WS-DIRECTION-SWITCH
036900     ELSE
037000     IF  WS-RATIO LESS THAN -0.33
037100         IF  PER-SELF-SN(WS-SUBJECT-INDEX) NOT EQUAL -1
037200             MOVE 'N' TO WS-DIRECTION-SWITCH.
037300
037400 3330-EXIT.
037500     EXIT.
037600
037700 3340-CHECK-FT-AXIS.
037800     COMPUTE WS-RATIO =
037900         PER-PREF-FT(WS-JUDGE-INDEX) /
038000         PER-VALID-LIKES(WS-JUDGE-INDEX).
038100
038200     IF  WS-RATIO GREATER THAN 0.33
038300         IF  PER-SELF-FT(WS-SUBJECT-INDEX) NOT EQUAL 1
038400             MOVE 'N' TO WS-DIRECTION-SWITCH
038500     ELSE
038600     IF  WS-RATIO LESS THAN -0.33
038700         IF  PER-SELF-FT(WS-SUBJECT-INDEX) NOT EQUAL -1
038800             MOVE 'N' TO WS-DIRECTION-SWITCH.
038900
039000 3340-EXIT.
039100     EXIT.
039200
039300 3350-CHECK-JP-AXIS.
039400     COMPUTE WS-RATIO =
039500         PER-PREF-JP(WS-JUDGE-INDEX) /
039600         PER-VALID-LIKES(WS-JUDGE-INDEX).
039700
039800     IF  WS-RATIO GREATER THAN 0.33
039900         IF  PER-SELF-JP(WS-SUBJECT-INDEX) NOT EQUAL 1
040000             MOVE 'N' TO WS-DIRECTION-SWITCH
040100     ELSE
040200     IF  WS-RATIO LESS THAN -0.33
040300         IF  PER-SELF-JP(WS-SUBJECT-INDEX) NOT EQUAL -1
040400             MOVE 'N' TO WS-DIRECTION-SWITCH.
040500
040600 3350-EXIT.
040700     EXIT.
