000100*****************************************************************
000200* ZMATPER - PERSON directory table.                             *
000300*                                                               *
000400* PER-TABLE is the in-memory "directory" of people loaded from  *
000500* the PEOPLE-IN file by ZMAT010.  It is a plain WORKING-STORAGE *
000600* table, scanned top to bottom by ZMAT020, ZMAT030, ZMAT040 and *
000700* ZMAT050 -- there is no hashing or keyed access.  This shop's  *
000800* earlier attempt at a home-grown open-addressing lookup for a  *
000900* table this size (project MT, 1983) cost more in maintenance   *
001000* than the linear scan ever cost in CPU, so a straight table    *
001100* was used here from day one.                                   *
001200*                                                               *
001300* PER-DIRECTORY-COUNT is the number of rows actually loaded;    *
001400* every scanning paragraph loops 1 BY 1 TO PER-DIRECTORY-COUNT  *
001500* and never touches the unused tail of PER-TABLE.               *
001600*                                                               *
001700* Maintenance log.                                              *
001800* Date       UserID    Description                              *
001900* ---------- --------  ---------------------------------------- *
002000* 1984-02-14 RBH       ORIGINAL COPYBOOK FOR PROJECT ZMAT.       *
002100* 1985-07-02 RBH       ADDED PER-GENDER-PREF-TABLE AND THE      *
002200*                      ASSOCIATED COUNT AFTER REQUEST MT-0041.  *
002300* 1987-11-30 DWC       WIDENED PER-VALID-LIKES TO 9(05) -- OLD  *
002400*                      9(03) WRAPPED ON THE YEAR-END LOAD.      *
002500* 1991-05-09 DWC       ADDED PER-LIKE-MATCH AND PER-FRIEND-     *
002600*                      MATCH LISTS, REQUEST MT-0118.            *
002700* 1994-09-19 LKO       MOVED RUNNING TALLIES TO COMP PER SHOP   *
002800*                      STANDARD, REQUEST MT-0166.               *
002900* 1998-12-03 LKO       Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN  *
003000*                      THIS COPYBOOK, NO CHANGE REQUIRED.       *
003100* 2002-03-21 PAQ       RAISED THE PER-DIRECTORY CEILING TO      *
003200*                      200 ENTRIES FOR THE SPRING LOAD, MT-0240.*
003300* 2006-08-15 PAQ       ADDED THE PER-ROW REDEFINES FOR THE NEW  *
003400*                      COMPATIBILITY SCORING IN ZMAT050.        *
003500*****************************************************************
003600*
003700 01  PER-DIRECTORY-MAX          PIC  9(03) COMP VALUE 200.
003800 01  PER-DIRECTORY-COUNT        PIC  9(03) COMP VALUE ZERO.
003900*
004000 01  PER-TABLE.
004100     02  PER-ROW OCCURS 200 TIMES INDEXED BY PER-IDX.
004200         03  PER-EMAIL              PIC  X(60) VALUE SPACES.
004300         03  PER-NAME               PIC  X(60) VALUE SPACES.
004400         03  PER-MBTI-RAW           PIC  X(04) VALUE 'NA  '.
004500         03  PER-MBTI-LETTERS REDEFINES PER-MBTI-RAW.
004600             04  PER-MBTI-L1        PIC  X(01).
004700             04  PER-MBTI-L2        PIC  X(01).
004800             04  PER-MBTI-L3        PIC  X(01).
004900             04  PER-MBTI-L4        PIC  X(01).
005000         03  PER-GENDER             PIC  X(10) VALUE SPACES.
005100         03  PER-GENDER-PREF-CNT    PIC  9(02) COMP VALUE ZERO.
005200         03  PER-GENDER-PREF-TABLE.
005300             04  PER-GENDER-PREF    PIC  X(10) OCCURS 2 TIMES
005400                                     VALUE SPACES.
005500         03  PER-GENDER-PREF-FLAT REDEFINES
005600                                 PER-GENDER-PREF-TABLE
005700                                     PIC  X(20).
005800         03  PER-VALID-LIKES        PIC  9(05) COMP VALUE ZERO.
005900         03  PER-SELF-TYPE.
006000             04  PER-SELF-EI        PIC S9(01) COMP VALUE ZERO.
006100             04  PER-SELF-SN        PIC S9(01) COMP VALUE ZERO.
006200             04  PER-SELF-FT        PIC S9(01) COMP VALUE ZERO.
006300             04  PER-SELF-JP        PIC S9(01) COMP VALUE ZERO.
006400         03  PER-SELF-TYPE-X REDEFINES PER-SELF-TYPE.
006500             04  PER-SELF-EI-X      PIC  X(01).
006600             04  PER-SELF-SN-X      PIC  X(01).
006700             04  PER-SELF-FT-X      PIC  X(01).
006800             04  PER-SELF-JP-X      PIC  X(01).
006900         03  PER-PREF-TALLY.
007000             04  PER-PREF-EI        PIC S9(05) COMP VALUE ZERO.
007100             04  PER-PREF-SN        PIC S9(05) COMP VALUE ZERO.
007200             04  PER-PREF-FT        PIC S9(05) COMP VALUE ZERO.
007300             04  PER-PREF-JP        PIC S9(05) COMP VALUE ZERO.
007400         03  PER-LIKED-BY-COUNT     PIC  9(05) COMP VALUE ZERO.
007500         03  PER-LIKED-CNT          PIC  9(03) COMP VALUE ZERO.
007600         03  PER-LIKED-EMAIL        PIC  X(60) OCCURS 200 TIMES
007700                                     VALUE SPACES.
007800         03  PER-FRIEND-CNT         PIC  9(03) COMP VALUE ZERO.
007900         03  PER-FRIEND-EMAIL       PIC  X(60) OCCURS 200 TIMES
008000                                     VALUE SPACES.
008100         03  PER-LIKE-MATCH-CNT     PIC  9(03) COMP VALUE ZERO.
008200         03  PER-LIKE-MATCH-EMAIL   PIC  X(60) OCCURS 200 TIMES
008300                                     VALUE SPACES.
008400         03  PER-FRIEND-MATCH-CNT   PIC  9(03) COMP VALUE ZERO.
008500         03  PER-FRIEND-MATCH-EMAIL PIC  X(60) OCCURS 200 TIMES
008600                                     VALUE SPACES.
008700         03  FILLER                 PIC  X(40) VALUE SPACES.
008800*
