000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ZMAT020.
000300AUTHOR.  Randall Houk.
000400INSTALLATION.  Z/OS MATCH ENGINE PROJECT - BATCH GROUP.
000500DATE-WRITTEN.  1984-02-14.
000600DATE-COMPILED.
000700SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zMAT - z/OS Match Engine                                      *
001100*                                                               *
001200* Loads the relationship file and applies the LikeMatcher rule   *
001300* to every valid row, in file order -- order matters here,      *
001400* since a match can only be detected against like/friend lists  *
001500* as they stand after the prior rows in this same file have      *
001600* already been applied.  The header row is skipped.  A row      *
001700* naming an email not present in the directory PER-TABLE (built  *
001800* by ZMAT010 before this program runs) is skipped without        *
001900* comment, as is a row whose type is neither "like" nor          *
002000* "friend".  A row with fewer than three comma-separated fields  *
002100* is also skipped -- WS-ROW-FIELD-COUNT, set by the UNSTRING's   *
002200* TALLYING phrase in 2100-PARSE-RELATIONSHIP-ROW, is checked     *
002300* before either the directory lookup or the CALL to ZMAT003.     *
002400*                                                               *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 1984-02-14 RBH       ORIGINAL PROGRAM FOR PROJECT ZMAT.        *
002800* 1991-05-09 DWC       SPLIT THE MATCH LOGIC OUT TO ITS OWN      *
002900*                      CALLED PROGRAM, ZMAT003, REQUEST MT-0118. *
003000* 1998-12-03 LKO       Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN   *
003100*                      THIS PROGRAM, NO CHANGE REQUIRED.         *
003200* 2002-03-21 PAQ       RAISED THE DIRECTORY CEILING TO 200       *
003300*                      ENTRIES FOR THE SPRING LOAD, MT-0240.     *
003400* 2009-04-02 PAQ       A SHORT INPUT ROW WAS LEAVING THE PRIOR   *
003500*                      ROW'S TARGET EMAIL IN WS-ROW-TARGET-      *
003600*                      EMAIL, SO THE BAD ROW GOT MERGED INTO THE *
003700*                      PRIOR RELATIONSHIP INSTEAD OF BEING       *
003800*                      SKIPPED.  CLEARED THE THREE PARSED FIELDS *
003900*                      BEFORE EVERY UNSTRING AND ADDED THE       *
004000*                      FIELD-COUNT GUARD, REQUEST MT-0301.       *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RELATIONSHIPS-IN ASSIGN TO RELSIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS WS-REL-FILE-STATUS.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RELATIONSHIPS-IN
005500     RECORD CONTAINS 140 CHARACTERS.
005600     COPY ZMATRIN.
005700*
005800 WORKING-STORAGE SECTION.
005900*****************************************************************
006000* DEFINE LOCAL VARIABLES                                        *
006100*****************************************************************
006200 01  WS-REL-FILE-STATUS       PIC  X(02) VALUE '00'.
006300     88  WS-REL-FILE-OK             VALUE '00'.
006400     88  WS-REL-FILE-EOF            VALUE '10'.
006500 01  WS-EOF-SWITCH            PIC  X(01) VALUE 'N'.
006600     88  WS-AT-EOF                  VALUE 'Y'.
006700 01  WS-HEADER-SWITCH         PIC  X(01) VALUE 'Y'.
006800     88  WS-IS-HEADER-ROW            VALUE 'Y'.
006900 01  WS-RELATIONSHIPS-READ    PIC  9(05) COMP   VALUE ZERO.
007000 01  WS-RELATIONSHIPS-USED    PIC  9(05) COMP   VALUE ZERO.
007100*
007200*****************************************************************
007300* One parsed row, and the relationship-type code handed down to  *
007400* ZMAT003 ('R' or 'F', derived from the upper-cased RRI-TYPE     *
007500* column).  WS-ROW-TYPE-UC is built with INSPECT ... CONVERTING  *
007600* rather than FUNCTION UPPER-CASE.                               *
007700*****************************************************************
007800 01  WS-ROW-SOURCE-EMAIL      PIC  X(60) VALUE SPACES.
007900 01  WS-ROW-TARGET-EMAIL      PIC  X(60) VALUE SPACES.
008000 01  WS-ROW-TYPE-UC           PIC  X(10) VALUE SPACES.
008100 01  WS-ROW-FIELD-COUNT       PIC  9(03) COMP   VALUE ZERO.
008200     88  WS-ROW-IS-COMPLETE          VALUE 3 THRU 999.
008300 01  WS-UPPER-TABLE           PIC  X(26)
008400             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008500 01  WS-LOWER-TABLE           PIC  X(26)
008600             VALUE 'abcdefghijklmnopqrstuvwxyz'.
008700 01  WS-RELATIONSHIP-CODE     PIC  X(01) VALUE SPACE.
008800     88  WS-CODE-IS-VALID            VALUE 'R' 'F'.
008900*
009000*****************************************************************
009100* Directory-lookup work area -- both parties must already be    *
009200* loaded for a row to be usable.                                 *
009300*****************************************************************
009400 01  WS-SOURCE-FOUND          PIC  X(01) VALUE 'N'.
009500     88  WS-SOURCE-IS-FOUND          VALUE 'Y'.
009600 01  WS-TARGET-FOUND          PIC  X(01) VALUE 'N'.
009700     88  WS-TARGET-IS-FOUND          VALUE 'Y'.
009800 01  WS-SOURCE-INDEX          PIC  9(03) COMP   VALUE ZERO.
009900 01  WS-TARGET-INDEX          PIC  9(03) COMP   VALUE ZERO.
010000 77  WS-SCAN-SUB              PIC  9(03) COMP   VALUE ZERO.
010100*
010200 LINKAGE SECTION.
010300 01  LK-PER-DIRECTORY-COUNT   PIC  9(03) COMP.
010400 COPY ZMATPER.
010500 01  LK-RELATIONSHIPS-READ    PIC  9(05) COMP.
010600 01  LK-RELATIONSHIPS-USED    PIC  9(05) COMP.
010700*
010800 PROCEDURE DIVISION USING LK-PER-DIRECTORY-COUNT
010900                           PER-TABLE
011000                           LK-RELATIONSHIPS-READ
011100                           LK-RELATIONSHIPS-USED.
011200*****************************************************************
011300* Main line.                                                    *
011400*****************************************************************
011500 0000-MAIN-LINE.
011600     PERFORM 1000-INITIALIZE              THRU 1000-EXIT.
011700     PERFORM 2000-READ-RELATIONSHIP-LOOP  THRU 2000-EXIT
011800             WITH TEST AFTER
011900             UNTIL WS-AT-EOF.
012000     PERFORM 9000-CLOSE-RELATIONSHIPS     THRU 9000-EXIT.
012100
012200     MOVE WS-RELATIONSHIPS-READ TO LK-RELATIONSHIPS-READ.
012300     MOVE WS-RELATIONSHIPS-USED TO LK-RELATIONSHIPS-USED.
012400
012500     GOBACK.
012600
012700*****************************************************************
012800* Open the relationship file.                                   *
012900*****************************************************************
013000 1000-INITIALIZE.
013100     OPEN INPUT RELATIONSHIPS-IN.
013200
013300     IF  NOT WS-REL-FILE-OK
013400         DISPLAY 'ZMAT020 - UNABLE TO OPEN RELATIONSHIPS-IN, '
013500                 'STATUS = ' WS-REL-FILE-STATUS
013600         MOVE 'Y' TO WS-EOF-SWITCH.
013700
013800 1000-EXIT.
013900     EXIT.
014000
014100*****************************************************************
014200* Read one row, skip the header, apply the rest.                *
014300*****************************************************************
014400 2000-READ-RELATIONSHIP-LOOP.
014500     READ RELATIONSHIPS-IN
014600         AT END
014700             MOVE 'Y' TO WS-EOF-SWITCH.
014800
014900     IF  NOT WS-AT-EOF
015000         IF  WS-IS-HEADER-ROW
015100             MOVE 'N' TO WS-HEADER-SWITCH
015200         ELSE
015300             ADD 1 TO WS-RELATIONSHIPS-READ
015400             PERFORM 2100-PARSE-RELATIONSHIP-ROW THRU 2100-EXIT
015500             IF  WS-ROW-IS-COMPLETE
015600                 PERFORM 2200-LOOKUP-BOTH-PARTIES THRU 2200-EXIT
015700                 IF  WS-SOURCE-IS-FOUND
015800                 AND WS-TARGET-IS-FOUND
015900                 AND WS-CODE-IS-VALID
016000                     PERFORM 2300-APPLY-LIKEMATCHER
016100                         THRU 2300-EXIT.
016200
016300 2000-EXIT.
016400     EXIT.
016500
016600*****************************************************************
016700* Split the row and upper-case the type column.                 *
016800*****************************************************************
016900 2100-PARSE-RELATIONSHIP-ROW.
017000     MOVE SPACES TO WS-ROW-SOURCE-EMAIL
017100                    WS-ROW-TYPE-UC
017200                    WS-ROW-TARGET-EMAIL.
017300     MOVE ZERO   TO WS-ROW-FIELD-COUNT.
017400     UNSTRING RELATIONSHIP-INPUT-LINE DELIMITED BY ','
017500         INTO WS-ROW-SOURCE-EMAIL
017600              WS-ROW-TYPE-UC
017700              WS-ROW-TARGET-EMAIL
017800         TALLYING IN WS-ROW-FIELD-COUNT.
017900
018000     INSPECT WS-ROW-TYPE-UC
018100         CONVERTING WS-LOWER-TABLE TO WS-UPPER-TABLE.
018200
018300     MOVE SPACE TO WS-RELATIONSHIP-CODE.
018400     IF  WS-ROW-TYPE-UC(1:4) EQUAL 'LIKE'
018500         MOVE 'R' TO WS-RELATIONSHIP-CODE
018600     ELSE
018700     IF  WS-ROW-TYPE-UC(1:6) EQUAL 'FRIEND'
018800         MOVE 'F' TO WS-RELATIONSHIP-CODE.
018900
019000 2100-EXIT.
019100     EXIT.
019200
019300*****************************************************************
019400* Look up the source and target emails in PER-TABLE.  A row      *
019500* naming either party outside the directory built by ZMAT010     *
019600* is skipped entirely by the caller paragraph.                   *
019700*****************************************************************
019800 2200-LOOKUP-BOTH-PARTIES.
019900     MOVE 'N' TO WS-SOURCE-FOUND.
020000     MOVE 'N' TO WS-TARGET-FOUND.
020100     MOVE ZERO TO WS-SOURCE-INDEX.
020200     MOVE ZERO TO WS-TARGET-INDEX.
020300     MOVE ZERO TO WS-SCAN-SUB.
020400
020500     IF  LK-PER-DIRECTORY-COUNT GREATER THAN ZERO
020600         PERFORM 2210-SCAN-DIRECTORY THRU 2210-EXIT
020700                 WITH TEST AFTER
020800                 UNTIL WS-SCAN-SUB GREATER THAN OR EQUAL TO
020900                       LK-PER-DIRECTORY-COUNT.
021000
021100 2200-EXIT.
021200     EXIT.
021300
021400 2210-SCAN-DIRECTORY.
021500     ADD 1 TO WS-SCAN-SUB.
021600
021700     IF  PER-EMAIL(WS-SCAN-SUB) EQUAL WS-ROW-SOURCE-EMAIL
021800         MOVE 'Y' TO WS-SOURCE-FOUND
021900         MOVE WS-SCAN-SUB TO WS-SOURCE-INDEX.
022000
022100     IF  PER-EMAIL(WS-SCAN-SUB) EQUAL WS-ROW-TARGET-EMAIL
022200         MOVE 'Y' TO WS-TARGET-FOUND
022300         MOVE WS-SCAN-SUB TO WS-TARGET-INDEX.
022400
022500 2210-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900* Both parties are on file and the type code is valid -- hand   *
023000* the row to ZMAT003.                                            *
023100*****************************************************************
023200 2300-APPLY-LIKEMATCHER.
023300     CALL 'ZMAT003' USING LK-PER-DIRECTORY-COUNT
023400                           PER-TABLE
023500                           WS-RELATIONSHIP-CODE
023600                           WS-SOURCE-INDEX
023700                           WS-TARGET-INDEX.
023800
023900     ADD 1 TO WS-RELATIONSHIPS-USED.
024000
024100 2300-EXIT.
024200     EXIT.
024300
024400*****************************************************************
024500* Close the relationship file.                                  *
024600*****************************************************************
024700 9000-CLOSE-RELATIONSHIPS.
024800     CLOSE RELATIONSHIPS-IN.
024900
025000 9000-EXIT.
025100     EXIT.
