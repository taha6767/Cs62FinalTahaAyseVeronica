000100*****************************************************************
000200* ZMATMQR - Match query/result parameter block.                 *
000300*                                                                *
000400* MQR-PARM is the CALL USING block handed to ZMAT030 by         *
000500* ZMAT001 (and by any other program that needs a single          *
000600* findMatch answer).  The caller fills MQR-SEEKER-EMAIL          *
000700* and blanks MQR-MATCH-FOUND before the CALL; ZMAT030 fills      *
000800* everything else.                                               *
000900*                                                                *
001000* Maintenance log.                                              *
001100* Date       UserID    Description                              *
001200* ---------- --------  ---------------------------------------- *
001300* 1984-02-14 RBH       ORIGINAL COPYBOOK FOR PROJECT ZMAT.       *
001400* 1998-12-03 LKO       Y2K REVIEW -- NO DATE FIELDS IN THIS      *
001500*                      COPYBOOK, NO CHANGE REQUIRED.             *
001600*****************************************************************
001700*
001800 01  MQR-PARM.
001900     02  MQR-SEEKER-EMAIL       PIC  X(60) VALUE SPACES.
002000     02  MQR-MATCH-FOUND        PIC  X(01) VALUE 'N'.
002100     02  MQR-MATCH-EMAIL        PIC  X(60) VALUE SPACES.
002200     02  MQR-MATCH-NAME         PIC  X(60) VALUE SPACES.
002300     02  MQR-MATCH-MBTI         PIC  X(04) VALUE SPACES.
002400     02  FILLER                 PIC  X(15) VALUE SPACES.
002500*
