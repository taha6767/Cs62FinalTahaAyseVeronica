000100*****************************************************************
000200* ZMATPSV - Person-service CALL parameter block.                *
000300*                                                                *
000400* PSV-PARM is passed to ZMAT002 along with one PER-ROW          *
000500* occurrence (see ZMATPRR.cpy).  The caller sets PSV-FUNCTION    *
000600* to the single letter for the operation it wants and fills      *
000700* whichever of PSV-MBTI-CODE / PSV-TARGET-EMAIL that function    *
000800* needs; the rest are ignored by ZMAT002.                        *
000900*                                                                *
001000* Maintenance log.                                              *
001100* Date       UserID    Description                              *
001200* ---------- --------  ---------------------------------------- *
001300* 1991-05-09 DWC       ORIGINAL COPYBOOK, REQUEST MT-0118.       *
001400* 1994-09-19 LKO       ADDED THE REMOVE-LIKED/REMOVE-FRIEND      *
001500*                      FUNCTION CODES FOR THE MATCH-COMMIT       *
001600*                      REWRITE, REQUEST MT-0166.                 *
001700* 1998-12-03 LKO       Y2K REVIEW -- NO DATE FIELDS IN THIS      *
001800*                      COPYBOOK, NO CHANGE REQUIRED.             *
001900*****************************************************************
002000*
002100 01  PSV-PARM.
002200     02  PSV-FUNCTION           PIC  X(01) VALUE SPACE.
002300         88  PSV-SET-SELF-TYPE         VALUE 'S'.
002400         88  PSV-UPDATE-PREF-STATS     VALUE 'U'.
002500         88  PSV-APPEND-LIKED          VALUE 'L'.
002600         88  PSV-APPEND-FRIEND         VALUE 'F'.
002700         88  PSV-APPEND-LIKE-MATCH     VALUE 'M'.
002800         88  PSV-APPEND-FRIEND-MATCH   VALUE 'N'.
002900         88  PSV-REMOVE-LIKED          VALUE 'X'.
003000         88  PSV-REMOVE-FRIEND         VALUE 'Y'.
003100         88  PSV-INCREMENT-POPULARITY  VALUE 'P'.
003200     02  PSV-MBTI-CODE          PIC  X(04) VALUE SPACES.
003300     02  PSV-TARGET-EMAIL       PIC  X(60) VALUE SPACES.
003400     02  FILLER                 PIC  X(15) VALUE SPACES.
003500*
